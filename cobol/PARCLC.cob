000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     PARCLC.
000120 AUTHOR.         R. TANAKA.
000130 INSTALLATION.   TANDEM COMPUTERS INC.
000140                 19333  VALLCO PARKWAY
000150                 CUPERTINO, CA 95014
000160
000170                 GAS & TRACE METALLURGY HOLDINGS
000180                 BATCH SYSTEMS GROUP.
000190 DATE-WRITTEN.   11/19/91.
000200 DATE-COMPILED.
000210 SECURITY.       UNCLASSIFIED.  INTERNAL USE ONLY.
000220*
000230* PURPOSE: PARALLEL-UNIT CALCULATION FOR THE RECIPE OVERCLOCK BATCH.
000240*          GIVEN A RECIPE-INPUT RECORD FLAGGED DO-PARALLEL = Y AND ITS
000250*          INGREDIENT SUMMARY TABLE (BUILT BY RCPBATCH FROM THE
000260*          MATCHING INGREDS-IN RECORDS), VALIDATES MACHINE POWER
000270*          SUFFICIENCY, DERIVES THE ACHIEVABLE PARALLEL COUNT AND RE-
000280*          RUNS THE OVERCLOCK UNIT AT THAT COUNT.  CALLS OVRCLC,
000290*          OVRDUR AND OVREUT (ALL THREE ARE ENTRY POINTS IN OVRCLC.COB
000300*          -- OVRDUR/OVREUT ARE NESTED PROGRAM-IDS THERE).
000310* TPR #: RQ-91-0447
000320* ASSOCIATED FILES: RCPBLIB-RECIPE-REC, RCPBLIB-INGTBL-WS,
000330*          RCPBLIB-RESLT-REC (COPYBOOKS).
000340* LOCAL & GLOBAL PARAMETERS: SEE LINKAGE SECTION.
000350* EXECUTION THREADS: HISTORIC (NORMAL).
000360* COMPILATION INSTRUCTIONS: NONE.
000370* EXECUTION INSTRUCTIONS: CALLED BY RCPBATCH; NOT RUN STANDALONE.
000380* CLEANUP: NONE.
000390*
000400* MODIFIER                |   DATE   |  DESCRIPTION OF CHANGE
000410*-----------------------------------------------------------------------
000420* RTANAKA                 | 11/19/91 | ORIGINAL PARALLEL-UNIT SEQUENCE
000430*                         |          | (VALIDATION, PARALLEL COUNT, POWER
000440*                         |          | AND INGREDIENT CAPS), RQ-91-0447.
000450* RTANAKA                 | 02/06/92 | CORRECTED THE INGREDIENT CAP TO
000460*                         |          | SUM QUANTITIES BY NAME BEFORE
000470*                         |          | TAKING THE RATIO, RQ-92-0031.
000480* JFELDER                 | 04/05/99 | WIDENED EUT/DURATION WORK FIELDS,
000490*                         |          | Y2K REVIEW, RQ-99-0112.
000500* JFELDER                 | 03/09/01 | Y2K FOLLOW-UP: VERIFIED NO
000510*                         |          | TWO-DIGIT YEAR FIELDS REMAIN IN
000520*                         |          | THE RECIPE-INPUT LAYOUT; CLOSED
000530*                         |          | RQ-99-0112.
000540*-----------------------------------------------------------------------
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER.   TANDEM NONSTOP.
000580 OBJECT-COMPUTER.   TANDEM NONSTOP.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM
000610     UPSI-0 IS PC-TRACE-SWITCH
000620         ON STATUS IS PC-TRACE-ON
000630         OFF STATUS IS PC-TRACE-OFF.
000640
000650 DATA DIVISION.
000660 WORKING-STORAGE SECTION.
000670 77  WC-SUB                          PIC S9(03) COMP VALUE ZERO.
000680
000690 01  WC-ACTUAL-EUT                   PIC S9(13) COMP-3.
000700 01  WC-AVAILABLE-PWR                PIC S9(17) COMP-3.
000710 01  WC-AVAIL-PWR-TRACE REDEFINES WC-AVAILABLE-PWR PIC X(09).
000720
000730 01  WC-M0                           PIC S9(07) COMP.
000740 01  WC-MAX-PAR                      PIC S9(07) COMP.
000750 01  WC-CURRENT-PAR                  PIC S9(07) COMP.
000760
000770 01  WC-TICK-DURATION                PIC S9(13)V9(08) COMP-3.
000780
000790 01  WC-MIN-RATIO                    PIC S9(05)V9(08).
000800 01  WC-MIN-RATIO-R REDEFINES WC-MIN-RATIO.
000810     05  WC-MIN-RATIO-WHOLE          PIC S9(05).
000820     05  WC-MIN-RATIO-FRACTION       PIC 9(08).
000830 01  WC-ONE-RATIO                    PIC S9(05)V9(08) COMP-3.
000840 01  WC-MISSING-STOCK                PIC X(01).
000850     88  WC-MISSING-STOCK-YES             VALUE "Y".
000860     88  WC-MISSING-STOCK-NO              VALUE "N".
000870 01  WC-REQUIRED-SEEN                PIC X(01).
000880     88  WC-REQUIRED-SEEN-YES             VALUE "Y".
000890     88  WC-REQUIRED-SEEN-NO              VALUE "N".
000900
000910 01  WC-EUT-AFTER                    PIC S9(13) COMP.
000920 01  WC-EUT-AFTER-R REDEFINES WC-EUT-AFTER PIC X(13).
000930
000940 01  WC-SAVE-PARALLEL                PIC S9(07) COMP.
000950
000960 LINKAGE SECTION.
000970 COPY RCPBLIB-RECIPE-REC.
000980 COPY RCPBLIB-INGTBL-WS.
000990 COPY RCPBLIB-RESLT-REC.
001000
001010 PROCEDURE DIVISION USING RCP-IN-RECORD ITB-INGRD-TABLE RSL-OUT-RECORD.
001020
001030 0000-MAINLINE.
001040*    BR-P1 -- POWER SUFFICIENCY.  EUT-MODIFIER/MAX-PARALLEL ARE CARRIED
001050*    IN THE RECIPE RECORD AS RCP-EUT-MODIFIER/RCP-MAX-PARALLEL.
001060     COMPUTE WC-ACTUAL-EUT ROUNDED =
001070         RCP-RECIPE-VOLTAGE * RCP-EUT-MODIFIER
001080     IF RCP-RECIPE-VOLTAGE * RCP-EUT-MODIFIER > WC-ACTUAL-EUT
001090         ADD 1 TO WC-ACTUAL-EUT
001100     END-IF
001110     COMPUTE WC-AVAILABLE-PWR =
001120         RCP-MACHINE-VOLTAGE * RCP-MACHINE-AMPERAGE
001130     MOVE RCP-REQ-ID TO RSL-REQ-ID
001140     IF WC-ACTUAL-EUT > WC-AVAILABLE-PWR
001150         SET RSL-STATUS-POWER-ERR TO TRUE
001160         GOBACK
001170     END-IF
001180*    BR-P2.
001190     MOVE RCP-MAX-PARALLEL TO WC-M0
001200     IF WC-M0 NOT > 0
001210         MOVE ZERO TO RSL-OUT-EUT RSL-OUT-DURATION RSL-OUT-PARALLEL
001220             RSL-OUT-OC-COUNT RSL-OUT-HEAT-OC-COUNT
001230         SET RSL-STATUS-OK TO TRUE
001240         GOBACK
001250     END-IF
001260*    BR-P3 -- DURATION-UNDER-ONE-TICK SERVICE (OVRDUR) AT PARALLEL=M0.
001270     MOVE WC-M0 TO RCP-PARALLEL
001280     CALL "OVRDUR" USING RCP-IN-RECORD WC-TICK-DURATION
001290     IF WC-TICK-DURATION < 1
001300         COMPUTE WC-MAX-PAR = WC-M0 / WC-TICK-DURATION
001310     ELSE
001320         MOVE WC-M0 TO WC-MAX-PAR
001330     END-IF
001340*    BR-P4 -- POWER CAP.
001350     IF WC-ACTUAL-EUT > 0
001360         COMPUTE WC-SUB = WC-AVAILABLE-PWR / WC-ACTUAL-EUT
001370         IF WC-SUB < WC-MAX-PAR
001380             MOVE WC-SUB TO WC-MAX-PAR
001390         END-IF
001400     END-IF
001410*    BR-P5 -- INGREDIENT CAP.
001420     PERFORM 1000-INGREDIENT-CAP
001430*    BR-P6 -- FINAL CALCULATION.
001440     PERFORM 2000-FINAL-CALC
001450     GOBACK
001460     .
001470
001480 1000-INGREDIENT-CAP.
001490     SET WC-MISSING-STOCK-NO TO TRUE
001500     SET WC-REQUIRED-SEEN-NO TO TRUE
001510     MOVE 99999 TO WC-MIN-RATIO-WHOLE
001520     MOVE ZERO TO WC-MIN-RATIO-FRACTION
001530     IF ITB-COUNT > 0
001540         PERFORM 1100-CHECK-ONE-INGREDIENT THRU 1100-EXIT
001550             VARYING WC-SUB FROM 1 BY 1 UNTIL WC-SUB > ITB-COUNT
001560     END-IF
001570     IF WC-REQUIRED-SEEN-NO
001580         MOVE WC-MAX-PAR TO WC-CURRENT-PAR
001590     ELSE IF WC-MISSING-STOCK-YES
001600         MOVE ZERO TO WC-CURRENT-PAR
001610     ELSE
001620         MOVE WC-MIN-RATIO-WHOLE TO WC-CURRENT-PAR
001630         IF WC-CURRENT-PAR > WC-MAX-PAR
001640             MOVE WC-MAX-PAR TO WC-CURRENT-PAR
001650         END-IF
001660     END-IF
001670     .
001680 1100-CHECK-ONE-INGREDIENT.
001690     IF ITB-REQD-QTY (WC-SUB) > 0
001700         SET WC-REQUIRED-SEEN-YES TO TRUE
001710         IF ITB-AVAIL-QTY (WC-SUB) <= 0
001720             SET WC-MISSING-STOCK-YES TO TRUE
001730         ELSE
001740             COMPUTE WC-ONE-RATIO ROUNDED =
001750                 ITB-AVAIL-QTY (WC-SUB) / ITB-REQD-QTY (WC-SUB)
001760             IF WC-ONE-RATIO < WC-MIN-RATIO
001770                 MOVE WC-ONE-RATIO TO WC-MIN-RATIO
001780             END-IF
001790         END-IF
001800     END-IF
001810     .
001820 1100-EXIT.
001830     EXIT.
001840
001850 2000-FINAL-CALC.
001860*    EUT-AFTER ONLY MATTERS WHEN CURRENT-PARALLEL WOULD EXCEED M0; THE
001870*    SERVICE (OVREUT) IS STILL CALLED UNCONDITIONALLY, MATCHING THE
001880*    SPEC'S DEFINITION OF EUT_AFTER, THEN DISCARDED IF NOT NEEDED.
001890     IF PC-TRACE-ON
001900         DISPLAY "PARCLC AVAILABLE PWR=" WC-AVAIL-PWR-TRACE
001910     END-IF
001920     CALL "OVREUT" USING RCP-IN-RECORD WC-M0 WC-CURRENT-PAR
001930         WC-EUT-AFTER
001940     IF PC-TRACE-ON
001950         DISPLAY "PARCLC EUT-AFTER=" WC-EUT-AFTER-R
001960     END-IF
001970     IF WC-CURRENT-PAR > WC-M0
001980         MOVE WC-M0 TO WC-SAVE-PARALLEL
001990     ELSE
002000         MOVE WC-CURRENT-PAR TO WC-SAVE-PARALLEL
002010     END-IF
002020     MOVE WC-SAVE-PARALLEL TO RCP-PARALLEL
002030     CALL "OVRCLC" USING RCP-IN-RECORD RSL-OUT-RECORD
002040     IF RSL-STATUS-VALID-ERR
002050         GOBACK
002060     END-IF
002070     IF WC-CURRENT-PAR > WC-M0
002080         MOVE WC-EUT-AFTER TO RSL-OUT-EUT
002090     END-IF
002100     MOVE WC-CURRENT-PAR TO RSL-OUT-PARALLEL
002110     SET RSL-STATUS-OK TO TRUE
002120     .
002130 END PROGRAM PARCLC.
002140
002150
