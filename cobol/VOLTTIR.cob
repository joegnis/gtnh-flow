000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     VOLTTIR.
000120 AUTHOR.         D. HOLLIS.
000130 INSTALLATION.   TANDEM COMPUTERS INC.
000140                 19333  VALLCO PARKWAY
000150                 CUPERTINO, CA 95014
000160
000170                 GAS & TRACE METALLURGY HOLDINGS
000180                 BATCH SYSTEMS GROUP.
000190 DATE-WRITTEN.   03/14/86.
000200 DATE-COMPILED.
000210 SECURITY.       UNCLASSIFIED.  INTERNAL USE ONLY.
000220*
000230* PURPOSE: VOLTAGE-TIER LOOKUP SERVICE FOR THE RECIPE OVERCLOCK BATCH.
000240*          CONVERTS AMONG TIER NUMBER, TIER NAME AND RAW VOLTAGE, AND
000250*          RETURNS THE "PRACTICAL" (USABLE) VOLTAGE OF A TIER.  CALLED
000260*          BY OVRCLC DURING RECORD VALIDATION AND IS ALSO CALLABLE ON
000270*          ITS OWN FOR AD-HOC TIER LOOKUPS.
000280* TPR #: RQ-86-0014
000290* ASSOCIATED FILES: RCPBLIB-VOLT-TBL (COPYBOOK, TIER TABLE).
000300* LOCAL & GLOBAL PARAMETERS: SEE LINKAGE SECTION.
000310* EXECUTION THREADS: HISTORIC (NORMAL).
000320* COMPILATION INSTRUCTIONS: NONE.
000330* EXECUTION INSTRUCTIONS: CALLED BY RCPBATCH/OVRCLC; NOT RUN STANDALONE.
000340* CLEANUP: NONE.
000350*
000360* MODIFIER                |   DATE   |  DESCRIPTION OF CHANGE
000370*-----------------------------------------------------------------
000380* DHOLLIS                 | 03/14/86 | ORIGINAL 8-TIER LOOKUP (ULV-IV).
000390* RTANAKA                 | 11/19/91 | EXTENDED TO 16 TIERS, ADDED
000400*                         |          | PRACTICAL-VOLTAGE, RQ-91-0447.
000410* RTANAKA                 | 02/06/92 | CASE-FOLD NAME LOOKUP (INPUT
000420*                         |          | UPPERCASED BEFORE SEARCH).
000430* JFELDER                 | 11/30/98 | Y2K REVIEW -- NO DATE FIELDS
000440*                         |          | HERE, NO CHANGES REQUIRED.
000450* JFELDER                 | 04/02/99 | ADDED VT-TO-NUMBER ENTRY PER
000460*                         |          | RQ-99-0112 (PARALLEL UNIT).
000470* JFELDER                 | 03/09/01 | Y2K FOLLOW-UP: RECONFIRMED NO
000480*                         |          | DATE FIELDS IN THIS TABLE;
000490*                         |          | CLOSED RQ-99-0112.
000500*-----------------------------------------------------------------
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER.   TANDEM NONSTOP.
000540 OBJECT-COMPUTER.   TANDEM NONSTOP.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM
000570     UPSI-0 IS VT-TRACE-SWITCH
000580         ON STATUS IS VT-TRACE-ON
000590         OFF STATUS IS VT-TRACE-OFF.
000600
000610 DATA DIVISION.
000620 WORKING-STORAGE SECTION.
000630*
000640*    TIER TABLE AND ITS LOAD-TIME REDEFINITION.
000650     COPY RCPBLIB-VOLT-TBL.
000660
000670 77  WC-SUB                          PIC S9(03) COMP VALUE ZERO.
000680 01  WC-FOUR-MAXPLUS                 PIC S9(13) COMP VALUE ZERO.
000690 01  WC-FOUR-MAXPLUS-R REDEFINES WC-FOUR-MAXPLUS PIC X(13).
000700
000710 01  WC-INPUT-NAME-WORK              PIC X(04).
000720 01  WC-INPUT-NAME-WORK-R REDEFINES WC-INPUT-NAME-WORK.
000730     05  WC-NAME-CHAR OCCURS 4 TIMES PIC X(01).
000740
000750 01  WC-TIER-REAL                    PIC S9(05)V9(06).
000760 01  WC-TIER-REAL-R REDEFINES WC-TIER-REAL.
000770     05  WC-TIER-WHOLE               PIC S9(05).
000780     05  WC-TIER-FRACTION            PIC 9(06).
000790
000800 01  WC-LOG2-FUNCTION                PIC X(01) VALUE "2".
000810 01  WC-LOG2-ARGUMENT                PIC S9(13)V9(08) COMP-3.
000820 01  WC-LOG2-BASE                    PIC S9(13)V9(08) COMP-3 VALUE ZERO.
000830 01  WC-LOG2-ANSWER                  PIC S9(07)V9(08) COMP-3.
000840
000850 LINKAGE SECTION.
000860 01  LK-FUNCTION                     PIC X(01).
000870     88  LK-FN-NAME-TO-TIER               VALUE "N".
000880     88  LK-FN-VOLTAGE-TO-TIER             VALUE "V".
000890     88  LK-FN-PRACTICAL-VOLTAGE           VALUE "P".
000900     88  LK-FN-VOLTAGE-TO-NUMBER            VALUE "W".
000910 01  LK-TIER-NAME                    PIC X(04).
000920 01  LK-TIER-NUMBER                  PIC S9(03) COMP.
000930 01  LK-VOLTAGE                      PIC S9(11) COMP.
000940 01  LK-RETURN-CODE                  PIC S9(01) COMP.
000950     88  LK-RC-OK                          VALUE 0.
000960     88  LK-RC-ERROR                       VALUE 1.
000970
000980 PROCEDURE DIVISION USING LK-FUNCTION LK-TIER-NAME LK-TIER-NUMBER
000990                          LK-VOLTAGE LK-RETURN-CODE.
001000
001010 0000-MAINLINE.
001020     PERFORM 1000-INIT-TABLE
001030     SET LK-RC-OK TO TRUE
001040     IF LK-FN-NAME-TO-TIER
001050         PERFORM 2000-NAME-TO-TIER
001060     ELSE IF LK-FN-VOLTAGE-TO-TIER
001070         PERFORM 3000-VOLTAGE-TO-TIER
001080     ELSE IF LK-FN-PRACTICAL-VOLTAGE
001090         PERFORM 4000-PRACTICAL-VOLTAGE
001100     ELSE IF LK-FN-VOLTAGE-TO-NUMBER
001110         PERFORM 5000-VOLTAGE-TO-NUM
001120     ELSE
001130         SET LK-RC-ERROR TO TRUE
001140     END-IF
001150     GOBACK
001160     .
001170
001180 1000-INIT-TABLE.
001190*    THE TIER TABLE ARRIVES PACKED AS 17-BYTE ENTRIES (SEE
001200*    RCPBLIB-VOLT-TBL); UNPACK EACH ONE INTO THE COMP WORKING TABLE
001210*    ONCE PER CALL -- THE TABLE IS SMALL AND THIS KEEPS THE COPYBOOK
001220*    FREE OF STATIC-INITIALIZED COMP ITEMS.
001230     MOVE 1 TO WC-SUB
001240     PERFORM 1100-UNPACK-ENTRY THRU 1100-EXIT
001250         VARYING WC-SUB FROM 1 BY 1 UNTIL WC-SUB > 16
001260     .
001270 1100-UNPACK-ENTRY.
001280     MOVE VT-LOAD-NUMBER (WC-SUB) TO VT-TIER-NUMBER (WC-SUB)
001290     MOVE VT-LOAD-NAME   (WC-SUB) TO VT-TIER-NAME   (WC-SUB)
001300     MOVE VT-LOAD-VOLTAGE (WC-SUB) TO VT-TIER-VOLTAGE (WC-SUB)
001310     .
001320 1100-EXIT.
001330     EXIT.
001340
001350 2000-NAME-TO-TIER.
001360*    BR-V2 -- CASE-INSENSITIVE NAME LOOKUP.  MAX+ IS STORED AS THE
001370*    LITERAL "MAX+" AND DOUBLES AS THE MAX_PLUS ALIAS.  THE CASE FOLD
001380*    IS AN INSPECT CONVERTING -- NO INTRINSIC FUNCTION IS NEEDED.
001390     MOVE LK-TIER-NAME TO WC-INPUT-NAME-WORK
001400     INSPECT WC-INPUT-NAME-WORK CONVERTING
001410         "abcdefghijklmnopqrstuvwxyz" TO
001420         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001430     IF VT-TRACE-ON
001440         DISPLAY "VOLTTIR NAME LOOKUP C1=" WC-NAME-CHAR (1)
001450             " C4=" WC-NAME-CHAR (4)
001460     END-IF
001470     SET LK-RC-ERROR TO TRUE
001480     PERFORM 2200-MATCH-ONE-NAME THRU 2200-EXIT
001490         VARYING WC-SUB FROM 1 BY 1 UNTIL WC-SUB > 16
001500     .
001510 2200-MATCH-ONE-NAME.
001520     IF VT-TIER-NAME (WC-SUB) = WC-INPUT-NAME-WORK
001530         MOVE VT-TIER-NUMBER (WC-SUB) TO LK-TIER-NUMBER
001540         SET LK-RC-OK TO TRUE
001550     END-IF
001560     .
001570 2200-EXIT.
001580     EXIT.
001590
001600 3000-VOLTAGE-TO-TIER.
001610*    BR-V3 -- TIER NUMBER = MAX(0, CEIL((LOG2(V)-3)/2)) FOR
001620*    1 <= V <= 4*MAX+.  V OUTSIDE THAT RANGE IS AN ERROR.
001630     COMPUTE WC-FOUR-MAXPLUS = 4 * 8589934592
001640     IF VT-TRACE-ON
001650         DISPLAY "VOLTTIR 4*MAX+ LIMIT=" WC-FOUR-MAXPLUS-R
001660     END-IF
001670     IF LK-VOLTAGE <= 0 OR LK-VOLTAGE > WC-FOUR-MAXPLUS
001680         SET LK-RC-ERROR TO TRUE
001690     ELSE
001700         MOVE "2" TO WC-LOG2-FUNCTION
001710         MOVE LK-VOLTAGE TO WC-LOG2-ARGUMENT
001720         CALL "LOG2SVC" USING WC-LOG2-FUNCTION WC-LOG2-ARGUMENT
001730             WC-LOG2-BASE WC-LOG2-ANSWER
001740         COMPUTE WC-TIER-REAL ROUNDED = (WC-LOG2-ANSWER - 3) / 2
001750         IF WC-TIER-REAL < 0
001760             MOVE ZERO TO WC-TIER-REAL
001770         END-IF
001780         IF WC-TIER-FRACTION > 0
001790             ADD 1 TO WC-TIER-WHOLE
001800         END-IF
001810         MOVE WC-TIER-WHOLE TO LK-TIER-NUMBER
001820         SET LK-RC-OK TO TRUE
001830     END-IF
001840     .
001850
001860 4000-PRACTICAL-VOLTAGE.
001870*    BR-V4 -- PRACTICAL VOLTAGE = TRUNC(TIER-VOLTAGE * 30 / 32).
001880     SET LK-RC-ERROR TO TRUE
001890     PERFORM 4100-CHECK-ONE-TIER THRU 4100-EXIT
001900         VARYING WC-SUB FROM 1 BY 1 UNTIL WC-SUB > 16
001910     .
001920 4100-CHECK-ONE-TIER.
001930     IF VT-TIER-NUMBER (WC-SUB) = LK-TIER-NUMBER
001940         COMPUTE LK-VOLTAGE = (VT-TIER-VOLTAGE (WC-SUB) * 30) / 32
001950         SET LK-RC-OK TO TRUE
001960     END-IF
001970     .
001980 4100-EXIT.
001990     EXIT.
002000
002010 5000-VOLTAGE-TO-NUM.
002020*    BR-V5 -- INVERSE OF BR-V1: EXACT-MATCH TABLE SEARCH ON VOLTAGE.
002030     SET LK-RC-ERROR TO TRUE
002040     PERFORM 5100-CHECK-ONE-VOLTAGE THRU 5100-EXIT
002050         VARYING WC-SUB FROM 1 BY 1 UNTIL WC-SUB > 16
002060     .
002070 5100-CHECK-ONE-VOLTAGE.
002080     IF VT-TIER-VOLTAGE (WC-SUB) = LK-VOLTAGE
002090         MOVE VT-TIER-NUMBER (WC-SUB) TO LK-TIER-NUMBER
002100         SET LK-RC-OK TO TRUE
002110     END-IF
002120     .
002130 5100-EXIT.
002140     EXIT.
002150 END PROGRAM VOLTTIR.
