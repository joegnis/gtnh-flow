000100*****************************************************************
000110*                                                               *
000120*   RCPBLIB-CTRL-WS                                            *
000130*                                                               *
000140*   BATCH CONTROL TOTALS FOR THE OVERCLOCK/PARALLEL CALCULATOR. *
000150*   ACCUMULATED BY RCPBATCH AS EACH REQUEST IS PROCESSED AND    *
000160*   PRINTED TO REPORT-OUT AT END OF BATCH.                      *
000170*                                                               *
000180*   MAINTENANCE                                                 *
000190*   DHOLLIS     03/14/86   ORIGINAL COUNTERS.                   *
000200*   RTANAKA      11/19/91   ADDED WC-TOTAL-PARALLEL, RQ-91-0447.*
000210*                                                               *
000220*****************************************************************
000230 01  WC-CONTROL-TOTALS.
000240     05  WC-RECORDS-READ             PIC S9(09) COMP VALUE ZERO.
000250     05  WC-RECORDS-OK                PIC S9(09) COMP VALUE ZERO.
000260     05  WC-VALIDATION-ERRORS         PIC S9(09) COMP VALUE ZERO.
000270     05  WC-POWER-ERRORS              PIC S9(09) COMP VALUE ZERO.
000280     05  WC-TOTAL-EUT                 PIC S9(17) COMP VALUE ZERO.
000290     05  WC-TOTAL-TICKS                PIC S9(17) COMP VALUE ZERO.
000300     05  WC-TOTAL-PARALLEL             PIC S9(11) COMP VALUE ZERO.
000310     05  FILLER                       PIC X(05).
