000100*****************************************************************
000110*                                                               *
000120*   RCPBLIB-RESLT-REC                                          *
000130*                                                               *
000140*   RESULT RECORD (RL-3).  ONE OCCURRENCE PER REQUEST, WRITTEN  *
000150*   TO RESULTS-OUT BY RCPBATCH AFTER THE OVERCLOCK OR PARALLEL  *
000160*   UNIT HAS FINISHED WITH THE REQUEST.                         *
000170*                                                               *
000180*   MAINTENANCE                                                 *
000190*   DHOLLIS     03/14/86   ORIGINAL LAYOUT FOR RCP-BATCH-01.    *
000200*   RTANAKA      11/19/91   ADDED OUT-PARALLEL, RQ-91-0447.     *
000210*                                                               *
000220*****************************************************************
000230 01  RSL-OUT-RECORD.
000240     05  RSL-REQ-ID                  PIC X(08).
000250     05  RSL-STATUS                  PIC X(02).
000260         88  RSL-STATUS-OK                 VALUE "OK".
000270         88  RSL-STATUS-VALID-ERR          VALUE "VE".
000280         88  RSL-STATUS-POWER-ERR          VALUE "NP".
000290     05  RSL-OUT-EUT                 PIC S9(13)
000300                                     SIGN IS LEADING SEPARATE.
000310     05  RSL-OUT-DURATION            PIC S9(09)
000320                                     SIGN IS LEADING SEPARATE.
000330     05  RSL-OUT-PARALLEL            PIC S9(07)
000340                                     SIGN IS LEADING SEPARATE.
000350     05  RSL-OUT-OC-COUNT            PIC S9(03)
000360                                     SIGN IS LEADING SEPARATE.
000370     05  RSL-OUT-HEAT-OC-COUNT       PIC S9(03)
000380                                     SIGN IS LEADING SEPARATE.
000390     05  FILLER                      PIC X(10).
