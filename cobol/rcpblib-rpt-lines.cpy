000100*****************************************************************
000110*                                                               *
000120*   RCPBLIB-RPT-LINES                                          *
000130*                                                               *
000140*   PRINT LINES FOR REPORT-OUT, THE END-OF-BATCH CONTROL-TOTAL  *
000150*   REPORT.  ONE GRAND-TOTAL BLOCK PER RUN -- NO CONTROL BREAKS *
000160*   WITHIN THE BATCH.  132 PRINT POSITIONS PER LINE.            *
000170*                                                               *
000180*   MAINTENANCE                                                 *
000190*   DHOLLIS     03/14/86   ORIGINAL REPORT LAYOUT.              *
000200*   RTANAKA      11/19/91   ADDED RL-TOTAL-PARALLEL LINE,       *
000210*                          RQ-91-0447.                          *
000220*                                                               *
000230*****************************************************************
000240 01  RL-TITLE-LINE.
000250     05  FILLER                      PIC X(01)  VALUE SPACE.
000260     05  RL-TITLE-TEXT               PIC X(40)
000270         VALUE "OVERCLOCK/PARALLEL BATCH CONTROL REPORT".
000280     05  FILLER                      PIC X(91)  VALUE SPACE.
000290
000300 01  RL-RECORDS-READ-LINE.
000310     05  FILLER                      PIC X(01)  VALUE SPACE.
000320     05  RL-RR-LABEL                 PIC X(21)
000330         VALUE "RECORDS READ:        ".
000340     05  RL-RR-AMOUNT                PIC ZZZ,ZZ9.
000350     05  FILLER                      PIC X(103) VALUE SPACE.
000360
000370 01  RL-RECORDS-OK-LINE.
000380     05  FILLER                      PIC X(01)  VALUE SPACE.
000390     05  RL-RO-LABEL                 PIC X(21)
000400         VALUE "RECORDS OK:          ".
000410     05  RL-RO-AMOUNT                PIC ZZZ,ZZ9.
000420     05  FILLER                      PIC X(103) VALUE SPACE.
000430
000440 01  RL-VALID-ERR-LINE.
000450     05  FILLER                      PIC X(01)  VALUE SPACE.
000460     05  RL-VE-LABEL                 PIC X(21)
000470         VALUE "VALIDATION ERRORS:   ".
000480     05  RL-VE-AMOUNT                PIC ZZZ,ZZ9.
000490     05  FILLER                      PIC X(103) VALUE SPACE.
000500
000510 01  RL-POWER-ERR-LINE.
000520     05  FILLER                      PIC X(01)  VALUE SPACE.
000530     05  RL-PE-LABEL                 PIC X(21)
000540         VALUE "POWER ERRORS:        ".
000550     05  RL-PE-AMOUNT                PIC ZZZ,ZZ9.
000560     05  FILLER                      PIC X(103) VALUE SPACE.
000570
000580 01  RL-TOTAL-EUT-LINE.
000590     05  FILLER                      PIC X(01)  VALUE SPACE.
000600     05  RL-TE-LABEL                 PIC X(15)
000610         VALUE "TOTAL EU/T:    ".
000620     05  RL-TE-AMOUNT                PIC ZZ,ZZZ,ZZZ,ZZ9.
000630     05  FILLER                      PIC X(102) VALUE SPACE.
000640
000650 01  RL-TOTAL-TICKS-LINE.
000660     05  FILLER                      PIC X(01)  VALUE SPACE.
000670     05  RL-TT-LABEL                 PIC X(15)
000680         VALUE "TOTAL TICKS:   ".
000690     05  RL-TT-AMOUNT                PIC ZZ,ZZZ,ZZZ,ZZ9.
000700     05  FILLER                      PIC X(102) VALUE SPACE.
000710
000720 01  RL-TOTAL-PARALLEL-LINE.
000730     05  FILLER                      PIC X(01)  VALUE SPACE.
000740     05  RL-TP-LABEL                 PIC X(21)
000750         VALUE "TOTAL PARALLEL:      ".
000760     05  RL-TP-AMOUNT                PIC ZZZ,ZZ9.
000770     05  FILLER                      PIC X(103) VALUE SPACE.
000780
000790 01  RL-BLANK-LINE.
000800     05  FILLER                      PIC X(132) VALUE SPACE.
