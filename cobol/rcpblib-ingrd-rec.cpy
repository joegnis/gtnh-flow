000100*****************************************************************
000110*                                                               *
000120*   RCPBLIB-INGRD-REC                                          *
000130*                                                               *
000140*   INGREDIENT RECORD (RL-2).  MANY OCCURRENCES PER REQUEST,    *
000150*   READ FROM INGREDS-IN IN STEP WITH RECIPE-IN (BOTH SORTED /  *
000160*   KEYED ON REQ-ID).  SIDE "R" IS A RECIPE REQUIREMENT, SIDE   *
000170*   "A" IS AVAILABLE STOCK.  USED ONLY BY THE PARALLEL UNIT.    *
000180*                                                               *
000190*   MAINTENANCE                                                 *
000200*   RTANAKA      11/19/91   ORIGINAL LAYOUT, RQ-91-0447.        *
000210*   RTANAKA      02/06/92   WIDENED ING-NAME TO 24 TO MATCH     *
000220*                          THE STOCK-STATUS EXTRACT FORMAT.    *
000230*                                                               *
000240*****************************************************************
000250 01  ING-IN-RECORD.
000260     05  ING-REQ-ID                  PIC X(08).
000270     05  ING-SIDE                    PIC X(01).
000280         88  ING-SIDE-RECIPE              VALUE "R".
000290         88  ING-SIDE-AVAILABLE           VALUE "A".
000300     05  ING-NAME                    PIC X(24).
000310     05  ING-QUANTITY                PIC S9(11)
000320                                     SIGN IS LEADING SEPARATE.
000330     05  FILLER                      PIC X(15).
