000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     LOG2SVC.
000120 AUTHOR.         R. TANAKA.
000130 INSTALLATION.   TANDEM COMPUTERS INC.
000140                 19333  VALLCO PARKWAY
000150                 CUPERTINO, CA 95014
000160
000170                 GAS & TRACE METALLURGY HOLDINGS
000180                 BATCH SYSTEMS GROUP.
000190 DATE-WRITTEN.   11/19/91.
000200 DATE-COMPILED.
000210 SECURITY.       UNCLASSIFIED.  INTERNAL USE ONLY.
000220*
000230* PURPOSE: BASE-2 LOGARITHM SERVICE FOR THE RECIPE OVERCLOCK BATCH.
000240*          NO INTRINSIC FUNCTION LOG IS AVAILABLE ON THIS COMPILER, SO
000250*          THE VALUE IS EXTRACTED BIT-BY-BIT: THE INTEGER PART COUNTS
000260*          HALVINGS/DOUBLINGS TO BRACKET THE ARGUMENT BETWEEN TWO
000270*          POWERS OF TWO, AND THE FRACTIONAL PART IS PULLED OUT ONE
000280*          BINARY DIGIT AT A TIME BY REPEATED SQUARING OF THE
000290*          NORMALIZED MANTISSA (STANDARD CORDIC-STYLE BIT EXTRACTION).
000300*          CALLED BY VOLTTIR, OVRCLC, OVRDUR AND OVREUT.  A SECOND
000310*          ENTRY COMPUTES AN ARBITRARY-BASE LOGARITHM AS
000320*          LOG2(X) / LOG2(B) PER REQUEST RQ-91-0447.
000330* TPR #: RQ-91-0447
000340* ASSOCIATED FILES: NONE.
000350* LOCAL & GLOBAL PARAMETERS: SEE LINKAGE SECTION.
000360* EXECUTION THREADS: HISTORIC (NORMAL).
000370* COMPILATION INSTRUCTIONS: NONE.
000380* EXECUTION INSTRUCTIONS: CALLED ONLY; NOT RUN STANDALONE.
000390* CLEANUP: NONE.
000400*
000410* MODIFIER                |   DATE   |  DESCRIPTION OF CHANGE
000420*-----------------------------------------------------------------
000430* RTANAKA                 | 11/19/91 | ORIGINAL LOG2 BIT-EXTRACTION
000440*                         |          | ROUTINE, WRITTEN FOR THE OVERCLOCK
000450*                         |          | TIER MATH, RQ-91-0447.
000460* RTANAKA                 | 12/02/91 | ADDED ARBITRARY-BASE ENTRY (LOGB)
000470*                         |          | FOR THE DURATION-PER-OC FORMULA.
000480* JFELDER                 | 04/05/99 | WIDENED WC-MANTISSA TO 8 DECIMAL
000490*                         |          | PLACES FOR THE Y2K-REVIEW HEAT
000500*                         |          | FORMULAS, RQ-99-0112.
000510* JFELDER                 | 03/09/01 | Y2K FOLLOW-UP: VERIFIED NO
000520*                         |          | TWO-DIGIT YEAR FIELDS IN THIS
000530*                         |          | SERVICE; CLOSED RQ-99-0112.
000540*-----------------------------------------------------------------
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER.   TANDEM NONSTOP.
000580 OBJECT-COMPUTER.   TANDEM NONSTOP.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM
000610     UPSI-0 IS LS-TRACE-SWITCH
000620         ON STATUS IS LS-TRACE-ON
000630         OFF STATUS IS LS-TRACE-OFF.
000640
000650 DATA DIVISION.
000660 WORKING-STORAGE SECTION.
000670 77  WC-BIT-COUNT                    PIC S9(05) COMP VALUE ZERO.
000680 77  WC-FRACTION-BIT                 PIC S9(03) COMP VALUE ZERO.
000690 77  WC-MAX-FRACTION-BITS            PIC S9(03) COMP VALUE 24.
000700
000710 01  WC-MANTISSA                     PIC S9(07)V9(08).
000720 01  WC-MANTISSA-R REDEFINES WC-MANTISSA.
000730     05  WC-MANTISSA-WHOLE           PIC S9(07).
000740     05  WC-MANTISSA-FRACTION        PIC 9(08).
000750
000760 01  WC-RESULT-WORK                  PIC S9(07)V9(08).
000770 01  WC-RESULT-WORK-R REDEFINES WC-RESULT-WORK.
000780     05  WC-RESULT-WHOLE             PIC S9(07).
000790     05  WC-RESULT-FRACTION          PIC 9(08).
000800
000810 01  WC-BASE-LOG                     PIC S9(07)V9(08) COMP-3.
000820 01  WC-BASE-LOG-TRACE REDEFINES WC-BASE-LOG PIC X(08).
000830 01  WC-ARGUMENT-SAVE                PIC S9(13)V9(08) COMP-3.
000840 01  WC-LOG2-OF-ARGUMENT             PIC S9(07)V9(08) COMP-3.
000850
000860 LINKAGE SECTION.
000870 01  LK-FUNCTION                     PIC X(01).
000880     88  LK-FN-LOG2                       VALUE "2".
000890     88  LK-FN-LOGB                       VALUE "B".
000900 01  LK-ARGUMENT                     PIC S9(13)V9(08) COMP-3.
000910 01  LK-BASE                         PIC S9(13)V9(08) COMP-3.
000920 01  LK-RESULT                       PIC S9(07)V9(08) COMP-3.
000930
000940 PROCEDURE DIVISION USING LK-FUNCTION LK-ARGUMENT LK-BASE LK-RESULT.
000950
000960 0000-MAINLINE.
000970     MOVE LK-ARGUMENT TO WC-ARGUMENT-SAVE
000980     PERFORM 1000-LOG2-OF-ARGUMENT
000990     MOVE LK-RESULT TO WC-LOG2-OF-ARGUMENT
001000     IF LK-FN-LOGB
001010         MOVE LK-BASE TO LK-ARGUMENT
001020         PERFORM 1000-LOG2-OF-ARGUMENT
001030         MOVE LK-RESULT TO WC-BASE-LOG
001040         IF LS-TRACE-ON
001050             DISPLAY "LOG2SVC BASE-LOG=" WC-BASE-LOG-TRACE
001060         END-IF
001070         COMPUTE LK-RESULT ROUNDED =
001080             WC-LOG2-OF-ARGUMENT / WC-BASE-LOG
001090         MOVE WC-ARGUMENT-SAVE TO LK-ARGUMENT
001100     ELSE
001110         MOVE WC-LOG2-OF-ARGUMENT TO LK-RESULT
001120     END-IF
001130     GOBACK
001140     .
001150
001160 1000-LOG2-OF-ARGUMENT.
001170*    NORMALIZE THE ARGUMENT INTO [1,2) (PARA 1100), THEN PULL THE
001180*    FRACTION OUT BIT BY BIT (PARA 1200).  EACH STEP IS A SEPARATE
001190*    PARAGRAPH PERFORMED UNTIL ITS STOP CONDITION HOLDS.
001200     MOVE LK-ARGUMENT TO WC-MANTISSA
001210     MOVE ZERO TO WC-BIT-COUNT
001220     PERFORM 1100-NORMALIZE-STEP THRU 1100-EXIT
001230         UNTIL (WC-MANTISSA-WHOLE = 1 AND WC-MANTISSA-FRACTION = 0)
001240             OR WC-MANTISSA < 1
001250     MOVE WC-BIT-COUNT TO WC-RESULT-WHOLE
001260     MOVE ZERO TO WC-RESULT-FRACTION
001270     MOVE 1 TO WC-FRACTION-BIT
001280     PERFORM 1200-FRACTION-STEP THRU 1200-EXIT
001290         UNTIL WC-FRACTION-BIT > WC-MAX-FRACTION-BITS
001300     MOVE WC-RESULT-WORK TO LK-RESULT
001310     .
001320 1100-NORMALIZE-STEP.
001330*    HALVE (COUNTING UP) WHEN THE MANTISSA IS >= 2, DOUBLE (COUNTING
001340*    DOWN) WHEN IT IS < 1, OTHERWISE IT IS ALREADY NORMALIZED.
001350     IF WC-MANTISSA >= 2
001360         DIVIDE WC-MANTISSA BY 2 GIVING WC-MANTISSA
001370         ADD 1 TO WC-BIT-COUNT
001380     ELSE IF WC-MANTISSA < 1
001390         MULTIPLY WC-MANTISSA BY 2 GIVING WC-MANTISSA
001400         SUBTRACT 1 FROM WC-BIT-COUNT
001410     ELSE
001420         MOVE 1 TO WC-MANTISSA-WHOLE
001430     END-IF
001440     .
001450 1100-EXIT.
001460     EXIT.
001470
001480 1200-FRACTION-STEP.
001490*    SQUARE THE NORMALIZED MANTISSA; A SPILL BACK OVER 2 MEANS THE
001500*    CURRENT BINARY PLACE (1/2, 1/4, 1/8 ...) OF THE FRACTION IS A
001510*    ONE-BIT, SO HALVE IT BACK DOWN AND ADD THAT PLACE TO THE RESULT.
001520     COMPUTE WC-MANTISSA = WC-MANTISSA * WC-MANTISSA
001530     IF WC-MANTISSA >= 2
001540         DIVIDE WC-MANTISSA BY 2 GIVING WC-MANTISSA
001550         COMPUTE WC-RESULT-WORK ROUNDED =
001560             WC-RESULT-WORK + (1 / (2 ** WC-FRACTION-BIT))
001570     END-IF
001580     ADD 1 TO WC-FRACTION-BIT
001590     .
001600 1200-EXIT.
001610     EXIT.
001620 END PROGRAM LOG2SVC.
