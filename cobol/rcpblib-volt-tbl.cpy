000100*****************************************************************
000110*                                                               *
000120*   RCPBLIB-VOLT-TBL                                           *
000130*                                                               *
000140*   VOLTAGE TIER TABLE FOR VOLTTIR (BR-V1).  SIXTEEN TIERS,     *
000150*   TIER VOLTAGE = 2 ** (3 + 2*N) FOR N = 0..15.  LOADED BY     *
000160*   VOLTTIR-INIT AND SEARCHED BY VT-TIER-NUMBER/VT-TIER-NAME/   *
000170*   VT-TIER-VOLTAGE.  NEVER WRITTEN BACK TO A FILE.             *
000180*                                                               *
000190*   MAINTENANCE                                                 *
000200*   DHOLLIS     03/14/86   ORIGINAL EIGHT-TIER TABLE (ULV-IV).  *
000210*   RTANAKA      11/19/91   EXTENDED TO SIXTEEN TIERS THROUGH   *
000220*                          MAX+, RQ-91-0447.                    *
000230*                                                               *
000240*****************************************************************
000250 01  VT-TIER-TABLE.
000260     05  VT-TIER-ENTRY OCCURS 16 TIMES
000270                       INDEXED BY VT-TIER-IDX.
000280         10  VT-TIER-NUMBER          PIC S9(03) COMP.
000290         10  VT-TIER-NAME            PIC X(04).
000300         10  VT-TIER-VOLTAGE         PIC S9(11) COMP.
000310
000320 01  VT-TIER-VALUES.
000330     05  FILLER PIC X(17) VALUE "000ULV 0000000008".
000340     05  FILLER PIC X(17) VALUE "001LV  0000000032".
000350     05  FILLER PIC X(17) VALUE "002MV  0000000128".
000360     05  FILLER PIC X(17) VALUE "003HV  0000000512".
000370     05  FILLER PIC X(17) VALUE "004EV  0000002048".
000380     05  FILLER PIC X(17) VALUE "005IV  0000008192".
000390     05  FILLER PIC X(17) VALUE "006LuV 0000032768".
000400     05  FILLER PIC X(17) VALUE "007ZPM 0000131072".
000410     05  FILLER PIC X(17) VALUE "008UV  0000524288".
000420     05  FILLER PIC X(17) VALUE "009UHV 0002097152".
000430     05  FILLER PIC X(17) VALUE "010UEV 0008388608".
000440     05  FILLER PIC X(17) VALUE "011UIV 0033554432".
000450     05  FILLER PIC X(17) VALUE "012UMV 0134217728".
000460     05  FILLER PIC X(17) VALUE "013UXV 0536870912".
000470     05  FILLER PIC X(17) VALUE "014MAX 2147483648".
000480     05  FILLER PIC X(17) VALUE "015MAX+8589934592".
000490
000500 01  VT-TIER-VALUES-R REDEFINES VT-TIER-VALUES.
000510     05  VT-LOAD-ENTRY OCCURS 16 TIMES.
000520         10  VT-LOAD-NUMBER          PIC 9(03).
000530         10  VT-LOAD-NAME            PIC X(04).
000540         10  VT-LOAD-VOLTAGE         PIC 9(10).
