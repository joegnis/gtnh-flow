000100*****************************************************************
000110*                                                               *
000120*   RCPBLIB-INGTBL-WS                                          *
000130*                                                               *
000140*   PER-REQUEST INGREDIENT SUMMARY TABLE FOR THE PARALLEL UNIT  *
000150*   (BR-P5).  RCPBATCH BUILDS ONE ENTRY PER DISTINCT INGREDIENT *
000160*   NAME FOUND ON THE R-SIDE AND/OR A-SIDE INGREDS-IN RECORDS   *
000170*   FOR A REQ-ID, SUMMING QUANTITIES WITHIN EACH SIDE, THEN     *
000180*   PASSES THE TABLE TO PARCLC BY REFERENCE.  MAX 50 DISTINCT   *
000190*   INGREDIENT NAMES PER REQUEST.                               *
000200*                                                               *
000210*   MAINTENANCE                                                 *
000220*   RTANAKA      11/19/91   ORIGINAL LAYOUT, RQ-91-0447.        *
000230*                                                               *
000240*****************************************************************
000250 01  ITB-INGRD-TABLE.
000260     05  ITB-COUNT                   PIC S9(03) COMP VALUE ZERO.
000270     05  FILLER                      PIC X(05).
000280     05  ITB-ENTRY OCCURS 50 TIMES
000290                      INDEXED BY ITB-IDX.
000300         10  ITB-NAME                PIC X(24).
000310         10  ITB-REQD-QTY            PIC S9(11) COMP-3.
000320         10  ITB-AVAIL-QTY           PIC S9(11) COMP-3.
000330         10  FILLER                  PIC X(05).
