000100*****************************************************************
000110*                                                               *
000120*   RCPBLIB-RECIPE-REC                                         *
000130*                                                               *
000140*   RECIPE-INPUT RECORD (RL-1).  ONE OCCURRENCE PER CALCULATION *
000150*   REQUEST READ FROM THE RECIPE-IN FILE.  FIXED COLUMNS, LINE  *
000160*   SEQUENTIAL.  CARRIES THE RECIPE AND MACHINE PARAMETERS THAT *
000170*   DRIVE THE OVERCLOCK AND PARALLEL CALCULATIONS.              *
000180*                                                               *
000190*   MAINTENANCE                                                 *
000200*   DHOLLIS     03/14/86   ORIGINAL LAYOUT FOR RCP-BATCH-01.    *
000210*   DHOLLIS     09/02/86   ADDED LASER-OC AND ONE-TICK FLAGS.   *
000220*   RTANAKA      11/19/91   ADDED PARALLEL-UNIT FIELDS (EUT-    *
000230*                          MODIFIER, MAX-PARALLEL, DO-PARALLEL) *
000240*                          PER RQ-91-0447.                      *
000250*   JFELDER      04/02/99   WIDENED RECIPE/MACHINE HEAT TO 7    *
000260*                          DIGITS, RQ-99-0112 (Y2K REVIEW).    *
000270*                                                               *
000280*****************************************************************
000290 01  RCP-IN-RECORD.
000300     05  RCP-REQ-ID                  PIC X(08).
000310     05  RCP-RECIPE-VOLTAGE          PIC S9(11)
000320                                     SIGN IS LEADING SEPARATE.
000330     05  RCP-RECIPE-DURATION         PIC S9(09)
000340                                     SIGN IS LEADING SEPARATE.
000350     05  RCP-RECIPE-AMPERAGE         PIC S9(05)
000360                                     SIGN IS LEADING SEPARATE.
000370     05  RCP-RECIPE-HEAT             PIC S9(07)
000380                                     SIGN IS LEADING SEPARATE.
000390     05  RCP-MACHINE-VOLTAGE         PIC S9(11)
000400                                     SIGN IS LEADING SEPARATE.
000410     05  RCP-MACHINE-AMPERAGE        PIC S9(05)
000420                                     SIGN IS LEADING SEPARATE.
000430     05  RCP-MACHINE-HEAT            PIC S9(07)
000440                                     SIGN IS LEADING SEPARATE.
000450     05  RCP-PARALLEL                PIC S9(05)
000460                                     SIGN IS LEADING SEPARATE.
000470     05  RCP-SPEED-BOOST             PIC 9(03)V9(06).
000480     05  RCP-EUT-DISCOUNT            PIC 9(03)V9(06).
000490     05  RCP-EUT-INCREASE-PER-OC     PIC S9(03)
000500                                     SIGN IS LEADING SEPARATE.
000510     05  RCP-DUR-DECREASE-PER-OC     PIC S9(03)
000520                                     SIGN IS LEADING SEPARATE.
000530     05  RCP-DUR-DECR-PER-HEAT-OC    PIC S9(03)
000540                                     SIGN IS LEADING SEPARATE.
000550     05  RCP-HEAT-DISCOUNT-MULTI     PIC 9(01)V9(06).
000560     05  RCP-LASER-OC-PENALTY        PIC 9(01)V9(06).
000570     05  RCP-FLAG-NO-OC              PIC X(01).
000580         88  RCP-NO-OC-YES                VALUE "Y".
000590         88  RCP-NO-OC-NO                 VALUE "N".
000600     05  RCP-FLAG-HEAT-OC            PIC X(01).
000610         88  RCP-HEAT-OC-YES               VALUE "Y".
000620         88  RCP-HEAT-OC-NO                VALUE "N".
000630     05  RCP-FLAG-HEAT-DISCOUNT      PIC X(01).
000640         88  RCP-HEAT-DISC-YES             VALUE "Y".
000650         88  RCP-HEAT-DISC-NO              VALUE "N".
000660     05  RCP-FLAG-AMPERAGE-OC        PIC X(01).
000670         88  RCP-AMP-OC-YES                VALUE "Y".
000680         88  RCP-AMP-OC-NO                 VALUE "N".
000690     05  RCP-FLAG-LASER-OC           PIC X(01).
000700         88  RCP-LASER-OC-YES              VALUE "Y".
000710         88  RCP-LASER-OC-NO               VALUE "N".
000720     05  RCP-FLAG-ONE-TICK-DISC      PIC X(01).
000730         88  RCP-ONE-TICK-YES              VALUE "Y".
000740         88  RCP-ONE-TICK-NO               VALUE "N".
000750     05  RCP-FLAG-PERFECT-OC         PIC X(01).
000760         88  RCP-PERFECT-OC-YES            VALUE "Y".
000770         88  RCP-PERFECT-OC-NO             VALUE "N".
000780     05  RCP-MAX-OC-COUNT            PIC S9(03)
000790                                     SIGN IS LEADING SEPARATE.
000800     05  RCP-EUT-MODIFIER            PIC 9(03)V9(06).
000810     05  RCP-MAX-PARALLEL            PIC S9(07)
000820                                     SIGN IS LEADING SEPARATE.
000830     05  RCP-DO-PARALLEL             PIC X(01).
000840         88  RCP-DO-PARALLEL-YES           VALUE "Y".
000850         88  RCP-DO-PARALLEL-NO            VALUE "N".
000860     05  FILLER                      PIC X(11).
