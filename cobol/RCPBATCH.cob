000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     RCPBATCH.
000120 AUTHOR.         D. HOLLIS.
000130 INSTALLATION.   TANDEM COMPUTERS INC.
000140                 19333  VALLCO PARKWAY
000150                 CUPERTINO, CA 95014
000160
000170                 GAS & TRACE METALLURGY HOLDINGS
000180                 BATCH SYSTEMS GROUP.
000190 DATE-WRITTEN.   03/14/86.
000200 DATE-COMPILED.
000210 SECURITY.       UNCLASSIFIED.  INTERNAL USE ONLY.
000220*
000230* PURPOSE: MAIN BATCH DRIVER FOR THE RECIPE OVERCLOCK/PARALLEL
000240*          CALCULATOR.  READS ONE RECIPE-INPUT RECORD AT A TIME FROM
000250*          RECIPE-IN.  WHEN DO-PARALLEL = N, CALLS OVRCLC DIRECTLY;
000260*          WHEN DO-PARALLEL = Y, CO-WALKS INGREDS-IN (SORTED BY
000270*          REQ-ID) TO BUILD THE PER-REQUEST INGREDIENT SUMMARY TABLE
000280*          AND CALLS PARCLC INSTEAD.  WRITES ONE RESULT RECORD TO
000290*          RESULTS-OUT PER REQUEST, ACCUMULATES THE BATCH CONTROL
000300*          TOTALS, AND PRINTS THE END-OF-BATCH CONTROL REPORT TO
000310*          REPORT-OUT.
000320* TPR #: RQ-86-0014
000330* ASSOCIATED FILES: RECIPE-IN, INGREDS-IN, RESULTS-OUT, REPORT-OUT;
000340*          RCPBLIB-RECIPE-REC, RCPBLIB-INGRD-REC, RCPBLIB-RESLT-REC,
000350*          RCPBLIB-INGTBL-WS, RCPBLIB-CTRL-WS, RCPBLIB-RPT-LINES
000360*          (COPYBOOKS).
000370* LOCAL & GLOBAL PARAMETERS: NONE.
000380* EXECUTION THREADS: HISTORIC (NORMAL).
000390* COMPILATION INSTRUCTIONS: NONE.
000400* EXECUTION INSTRUCTIONS: RUN STANDALONE, ONE BATCH PER EXECUTION.
000410* CLEANUP: CLOSES ALL FOUR FILES BEFORE STOP RUN.
000420*
000430* MODIFIER                |   DATE   |  DESCRIPTION OF CHANGE
000440*----------------------------------------------------------------
000450* DHOLLIS                 | 03/14/86 | ORIGINAL DRIVER, ORDINARY
000460*                         |          | OVERCLOCK UNIT ONLY, RQ-86-0014.
000470* DHOLLIS                 | 09/02/86 | ADDED LASER-OC/ONE-TICK
000480*                         |          | COUNTERS TO THE RESULT RECORD
000490*                         |          | HANDLING.
000500* RTANAKA                 | 11/19/91 | ADDED INGREDS-IN CO-WALK AND
000510*                         |          | THE PARALLEL-UNIT BRANCH (CALL
000520*                         |          | PARCLC), RQ-91-0447.
000530* RTANAKA                 | 02/06/92 | CORRECTED INGREDIENT TABLE
000540*                         |          | BUILD TO SUM QUANTITY BY NAME
000550*                         |          | ACROSS MULTIPLE ROWS OF THE
000560*                         |          | SAME SIDE, RQ-92-0031.
000570* JFELDER                 | 04/05/99 | WIDENED CONTROL-TOTAL
000580*                         |          | ACCUMULATORS, Y2K REVIEW,
000590*                         |          | RQ-99-0112.
000600* JFELDER                 | 02/14/01 | Y2K FOLLOW-UP: CONFIRMED NO
000610*                         |          | TWO-DIGIT YEAR FIELDS REMAIN IN
000620*                         |          | ANY RECIPE-IN/INGREDS-IN/RESULTS-
000630*                         |          | OUT RECORD; CLOSED RQ-99-0112.
000640*----------------------------------------------------------------
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SOURCE-COMPUTER.   TANDEM NONSTOP.
000680 OBJECT-COMPUTER.   TANDEM NONSTOP.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM
000710     UPSI-0 IS RB-TRACE-SWITCH
000720         ON STATUS IS RB-TRACE-ON
000730         OFF STATUS IS RB-TRACE-OFF.
000740
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770     SELECT RECIPE-IN-FILE
000780         ASSIGN       TO RECIPE-IN
000790         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS  IS WS-RECIPE-STATUS.
000810
000820     SELECT INGREDS-IN-FILE
000830         ASSIGN       TO INGREDS-IN
000840         ORGANIZATION IS LINE SEQUENTIAL
000850         FILE STATUS  IS WS-INGRD-STATUS.
000860
000870     SELECT RESULTS-OUT-FILE
000880         ASSIGN       TO RESULTS-OUT
000890         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS  IS WS-RESULT-STATUS.
000910
000920     SELECT REPORT-OUT-FILE
000930         ASSIGN       TO REPORT-OUT
000940         ORGANIZATION IS LINE SEQUENTIAL
000950         FILE STATUS  IS WS-REPORT-STATUS.
000960
000970 DATA DIVISION.
000980 FILE SECTION.
000990 FD  RECIPE-IN-FILE
001000     LABEL RECORDS ARE OMITTED.
001010 COPY RCPBLIB-RECIPE-REC.
001020
001030 FD  INGREDS-IN-FILE
001040     LABEL RECORDS ARE OMITTED.
001050 COPY RCPBLIB-INGRD-REC.
001060
001070 FD  RESULTS-OUT-FILE
001080     LABEL RECORDS ARE OMITTED.
001090 COPY RCPBLIB-RESLT-REC.
001100
001110 FD  REPORT-OUT-FILE
001120     LABEL RECORDS ARE OMITTED.
001130 01  REPORT-OUT-REC                  PIC X(132).
001140
001150 WORKING-STORAGE SECTION.
001160*    FILE-STATUS AND END-OF-FILE SWITCHES FOR THE TWO INPUT FILES.
001170 01  WS-RECIPE-STATUS                PIC XX VALUE "00".
001180     88  WS-RECIPE-STATUS-EOF             VALUE "10".
001190 01  WS-INGRD-STATUS                 PIC XX VALUE "00".
001200     88  WS-INGRD-STATUS-EOF              VALUE "10".
001210 01  WS-RESULT-STATUS                PIC XX VALUE "00".
001220 01  WS-REPORT-STATUS                PIC XX VALUE "00".
001230
001240 01  WS-MORE-RECIPES                 PIC X(01) VALUE "Y".
001250     88  WS-MORE-RECIPES-YES              VALUE "Y".
001260     88  WS-MORE-RECIPES-NO               VALUE "N".
001270
001280 01  WS-MORE-INGRDS                  PIC X(01) VALUE "Y".
001290     88  WS-MORE-INGRDS-YES               VALUE "Y".
001300     88  WS-MORE-INGRDS-NO                VALUE "N".
001310
001320*    LOOK-AHEAD BUFFER FOR THE INGREDS-IN CO-WALK (BR-P5 / RL-2).
001330 01  WS-HOLD-INGRD-REC.
001340     05  WS-HOLD-REQ-ID               PIC X(08).
001350     05  WS-HOLD-SIDE                 PIC X(01).
001360     05  WS-HOLD-NAME                 PIC X(24).
001370     05  WS-HOLD-QUANTITY             PIC S9(11) COMP-3.
001380     05  FILLER                       PIC X(05).
001390 01  WS-HOLD-INGRD-REC-R REDEFINES WS-HOLD-INGRD-REC
001400                                      PIC X(44).
001410
001420*    INGREDIENT-TABLE BUILD WORK AREA (SUM-BY-NAME, RQ-92-0031).
001430 77  WS-ITB-SUB                      PIC S9(03) COMP VALUE ZERO.
001440 77  WS-ITB-FOUND-SUB                PIC S9(03) COMP VALUE ZERO.
001450
001460*    CONTROL-REPORT TRACE WORK AREA AND ITS ALTERNATE (TRACE) VIEWS.
001470 01  WS-SAVE-EUT                     PIC S9(13) COMP.
001480 01  WS-SAVE-EUT-R REDEFINES WS-SAVE-EUT
001490                                      PIC X(13).
001500 01  WS-SAVE-DURATION                 PIC S9(09) COMP.
001510 01  WS-SAVE-DURATION-R REDEFINES WS-SAVE-DURATION
001520                                      PIC X(09).
001530
001540 COPY RCPBLIB-INGTBL-WS.
001550 COPY RCPBLIB-CTRL-WS.
001560 COPY RCPBLIB-RPT-LINES.
001570
001580 PROCEDURE DIVISION.
001590
001600 0000-MAINLINE.
001610     PERFORM 1000-INITIALIZE
001620     PERFORM 2000-PROCESS-RECIPE THRU 2000-EXIT
001630         UNTIL WS-MORE-RECIPES-NO
001640     PERFORM 9000-PRINT-REPORT
001650     PERFORM 9900-TERMINATE
001660     STOP RUN
001670     .
001680
001690 1000-INITIALIZE.
001700     OPEN INPUT  RECIPE-IN-FILE
001710     OPEN INPUT  INGREDS-IN-FILE
001720     OPEN OUTPUT RESULTS-OUT-FILE
001730     OPEN OUTPUT REPORT-OUT-FILE
001740     INITIALIZE WC-CONTROL-TOTALS
001750     PERFORM 2010-READ-RECIPE THRU 2010-EXIT
001760     PERFORM 2510-READ-INGRD  THRU 2510-EXIT
001770     .
001780
001790 2000-PROCESS-RECIPE.
001800*    BATCH FLOW -- OVERCLOCK UNIT STEP 1-4 / PARALLEL UNIT STEP 1-4.
001810     ADD 1 TO WC-RECORDS-READ
001820     IF RCP-DO-PARALLEL-YES
001830         PERFORM 2600-BUILD-INGRD-TABLE THRU 2600-EXIT
001840         CALL "PARCLC" USING RCP-IN-RECORD ITB-INGRD-TABLE
001850             RSL-OUT-RECORD
001860     ELSE
001870         CALL "OVRCLC" USING RCP-IN-RECORD RSL-OUT-RECORD
001880     END-IF
001890     PERFORM 4000-WRITE-RESULT  THRU 4000-EXIT
001900     PERFORM 5000-ACCUM-TOTALS THRU 5000-EXIT
001910     PERFORM 2010-READ-RECIPE  THRU 2010-EXIT
001920     .
001930 2000-EXIT.
001940     EXIT.
001950
001960 2010-READ-RECIPE.
001970     READ RECIPE-IN-FILE
001980         AT END
001990             SET WS-MORE-RECIPES-NO TO TRUE
002000             GO TO 2010-EXIT
002010     END-READ
002020     IF RB-TRACE-ON
002030         DISPLAY "RCPBATCH RECIPE READ REQ-ID=" RCP-REQ-ID
002040     END-IF
002050     .
002060 2010-EXIT.
002070     EXIT.
002080
002090 2510-READ-INGRD.
002100     READ INGREDS-IN-FILE
002110         AT END
002120             SET WS-MORE-INGRDS-NO TO TRUE
002130             GO TO 2510-EXIT
002140     END-READ
002150     MOVE ING-IN-RECORD TO WS-HOLD-INGRD-REC
002160     IF RB-TRACE-ON
002170         DISPLAY "RCPBATCH INGRD READ REC=" WS-HOLD-INGRD-REC-R
002180     END-IF
002190     .
002200 2510-EXIT.
002210     EXIT.
002220
002230 2600-BUILD-INGRD-TABLE.
002240*    BR-P5 -- SCANS INGREDS-IN FOR EVERY ROW WHOSE REQ-ID MATCHES THE
002250*    RECIPE JUST READ (BOTH FILES ARE SORTED BY REQ-ID), SUMMING
002260*    QUANTITY BY INGREDIENT NAME WITHIN EACH SIDE (R = RECIPE
002270*    REQUIREMENT, A = AVAILABLE STOCK) INTO ITB-INGRD-TABLE.
002280     MOVE ZERO TO ITB-COUNT
002290     PERFORM 2610-MATCH-ONE-INGRD THRU 2610-EXIT
002300         UNTIL WS-MORE-INGRDS-NO
002310             OR WS-HOLD-REQ-ID NOT = RCP-REQ-ID
002320     .
002330 2600-EXIT.
002340     EXIT.
002350
002360 2610-MATCH-ONE-INGRD.
002370     PERFORM 2620-FIND-OR-ADD-ENTRY THRU 2620-EXIT
002380     IF WS-HOLD-SIDE = "R"
002390         ADD WS-HOLD-QUANTITY TO ITB-REQD-QTY (WS-ITB-FOUND-SUB)
002400     ELSE
002410         ADD WS-HOLD-QUANTITY TO ITB-AVAIL-QTY (WS-ITB-FOUND-SUB)
002420     END-IF
002430     PERFORM 2510-READ-INGRD THRU 2510-EXIT
002440     .
002450 2610-EXIT.
002460     EXIT.
002470
002480 2620-FIND-OR-ADD-ENTRY.
002490*    LINEAR SEARCH ON NAME WITHIN THE CURRENT REQUEST'S ENTRIES SO
002500*    FAR; MAX 50 DISTINCT INGREDIENT NAMES PER REQUEST, PER
002510*    RCPBLIB-INGTBL-WS.
002520     MOVE ZERO TO WS-ITB-FOUND-SUB
002530     IF ITB-COUNT > 0
002540         PERFORM 2630-CHECK-ONE-ENTRY THRU 2630-EXIT
002550             VARYING WS-ITB-SUB FROM 1 BY 1
002560             UNTIL WS-ITB-SUB > ITB-COUNT
002570     END-IF
002580     IF WS-ITB-FOUND-SUB = 0
002590         ADD 1 TO ITB-COUNT
002600         MOVE ITB-COUNT TO WS-ITB-FOUND-SUB
002610         MOVE WS-HOLD-NAME TO ITB-NAME (WS-ITB-FOUND-SUB)
002620         MOVE ZERO TO ITB-REQD-QTY (WS-ITB-FOUND-SUB)
002630         MOVE ZERO TO ITB-AVAIL-QTY (WS-ITB-FOUND-SUB)
002640     END-IF
002650     .
002660 2620-EXIT.
002670     EXIT.
002680
002690 2630-CHECK-ONE-ENTRY.
002700     IF ITB-NAME (WS-ITB-SUB) = WS-HOLD-NAME
002710         MOVE WS-ITB-SUB TO WS-ITB-FOUND-SUB
002720     END-IF
002730     .
002740 2630-EXIT.
002750     EXIT.
002760
002770 4000-WRITE-RESULT.
002780     WRITE RSL-OUT-RECORD
002790     IF RB-TRACE-ON
002800         DISPLAY "RCPBATCH RESULT WRITTEN REQ-ID=" RSL-REQ-ID
002810             " STATUS=" RSL-STATUS
002820     END-IF
002830     .
002840 4000-EXIT.
002850     EXIT.
002860
002870 5000-ACCUM-TOTALS.
002880*    BATCH FLOW STEP 4 (BOTH UNITS) -- CONTROL TOTALS FOR THE
002890*    END-OF-BATCH REPORT.
002900     IF RSL-STATUS-OK
002910         ADD 1 TO WC-RECORDS-OK
002920         ADD RSL-OUT-EUT TO WC-TOTAL-EUT
002930         ADD RSL-OUT-DURATION TO WC-TOTAL-TICKS
002940         ADD RSL-OUT-PARALLEL TO WC-TOTAL-PARALLEL
002950     ELSE
002960     IF RSL-STATUS-VALID-ERR
002970         ADD 1 TO WC-VALIDATION-ERRORS
002980     ELSE
002990         ADD 1 TO WC-POWER-ERRORS
003000     END-IF
003010     .
003020 5000-EXIT.
003030     EXIT.
003040
003050 9000-PRINT-REPORT.
003060     WRITE REPORT-OUT-REC FROM RL-TITLE-LINE
003070     WRITE REPORT-OUT-REC FROM RL-BLANK-LINE
003080     MOVE WC-RECORDS-READ TO RL-RR-AMOUNT
003090     WRITE REPORT-OUT-REC FROM RL-RECORDS-READ-LINE
003100     MOVE WC-RECORDS-OK TO RL-RO-AMOUNT
003110     WRITE REPORT-OUT-REC FROM RL-RECORDS-OK-LINE
003120     MOVE WC-VALIDATION-ERRORS TO RL-VE-AMOUNT
003130     WRITE REPORT-OUT-REC FROM RL-VALID-ERR-LINE
003140     MOVE WC-POWER-ERRORS TO RL-PE-AMOUNT
003150     WRITE REPORT-OUT-REC FROM RL-POWER-ERR-LINE
003160     MOVE WC-TOTAL-EUT TO RL-TE-AMOUNT
003170     WRITE REPORT-OUT-REC FROM RL-TOTAL-EUT-LINE
003180     MOVE WC-TOTAL-TICKS TO RL-TT-AMOUNT
003190     WRITE REPORT-OUT-REC FROM RL-TOTAL-TICKS-LINE
003200     MOVE WC-TOTAL-PARALLEL TO RL-TP-AMOUNT
003210     WRITE REPORT-OUT-REC FROM RL-TOTAL-PARALLEL-LINE
003220     IF RB-TRACE-ON
003230         MOVE WC-TOTAL-EUT TO WS-SAVE-EUT
003240         MOVE WC-TOTAL-TICKS TO WS-SAVE-DURATION
003250         DISPLAY "RCPBATCH TOTAL EUT=" WS-SAVE-EUT-R
003260             " TOTAL TICKS=" WS-SAVE-DURATION-R
003270     END-IF
003280     .
003290 9000-EXIT.
003300     EXIT.
003310
003320 9900-TERMINATE.
003330     CLOSE RECIPE-IN-FILE
003340     CLOSE INGREDS-IN-FILE
003350     CLOSE RESULTS-OUT-FILE
003360     CLOSE REPORT-OUT-FILE
003370     .
003380 9900-EXIT.
003390     EXIT.
