000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     OVRCLC.
000120 AUTHOR.         D. HOLLIS.
000130 INSTALLATION.   TANDEM COMPUTERS INC.
000140                 19333  VALLCO PARKWAY
000150                 CUPERTINO, CA 95014
000160
000170                 GAS & TRACE METALLURGY HOLDINGS
000180                 BATCH SYSTEMS GROUP.
000190 DATE-WRITTEN.   03/14/86.
000200 DATE-COMPILED.
000210 SECURITY.       UNCLASSIFIED.  INTERNAL USE ONLY.
000220*
000230* PURPOSE: PER-RECIPE OVERCLOCK CALCULATION FOR THE RECIPE OVERCLOCK
000240*          BATCH.  GIVEN A RECIPE-INPUT RECORD, VALIDATES IT, THEN
000250*          RUNS THE ORDINARY/HEAT/LASER OVERCLOCK SEQUENCE TO PRODUCE
000260*          FINAL EU/T, FINAL DURATION AND THE OC COUNTS.  CALLED ONCE
000270*          PER RECORD BY RCPBATCH WHEN DO-PARALLEL = N, AND CALLED
000280*          REPEATEDLY BY PARCLC WHEN RUNNING THE PARALLEL UNIT.  THE
000290*          NESTED PROGRAMS OVRDUR AND OVREUT BELOW ARE OVERCLOCK
000300*          SERVICES USED ONLY BY PARCLC (DURATION- AND EU/T-UNDER-
000310*          ONE-TICK) -- THEY DO NOT WRITE RESULT RECORDS THEMSELVES.
000320* TPR #: RQ-86-0014
000330* ASSOCIATED FILES: RCPBLIB-RECIPE-REC, RCPBLIB-RESLT-REC (COPYBOOKS).
000340* LOCAL & GLOBAL PARAMETERS: SEE LINKAGE SECTION.
000350* EXECUTION THREADS: HISTORIC (NORMAL).
000360* COMPILATION INSTRUCTIONS: NONE.
000370* EXECUTION INSTRUCTIONS: CALLED BY RCPBATCH/PARCLC; NOT RUN STANDALONE.
000380* CLEANUP: NONE.
000390*
000400* MODIFIER                |   DATE   |  DESCRIPTION OF CHANGE
000410*-----------------------------------------------------------------------
000420* DHOLLIS                 | 03/14/86 | ORIGINAL OVERCLOCK SEQUENCE
000430*                         |          | (ORDINARY OC ONLY), RQ-86-0014.
000440* DHOLLIS                 | 09/02/86 | ADDED LASER OC LOOP AND THE
000450*                         |          | ONE-TICK POWER DISCOUNT.
000460* RTANAKA                 | 11/19/91 | SPLIT DURATION-UNDER-ONE-TICK
000470*                         |          | AND EU/T-UNDER-ONE-TICK OUT TO
000480*                         |          | NESTED OVRDUR/OVREUT FOR PARCLC,
000490*                         |          | RQ-91-0447.
000500* RTANAKA                 | 12/02/91 | CORRECTED HEAT-OC CLAMP (H=0
000510*                         |          | WHEN HEAT OC DISABLED) PER QA
000520*                         |          | TICKET RQ-91-0455.
000530* JFELDER                 | 04/05/99 | WIDENED TIER-MATH WORK FIELDS,
000540*                         |          | Y2K REVIEW, RQ-99-0112.
000550* JFELDER                 | 03/09/01 | Y2K FOLLOW-UP: VERIFIED NO
000560*                         |          | TWO-DIGIT YEAR FIELDS REMAIN IN
000570*                         |          | THE RECIPE-INPUT LAYOUT; CLOSED
000580*                         |          | RQ-99-0112.
000590*-----------------------------------------------------------------------
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SOURCE-COMPUTER.   TANDEM NONSTOP.
000630 OBJECT-COMPUTER.   TANDEM NONSTOP.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM
000660     UPSI-0 IS OC-TRACE-SWITCH
000670         ON STATUS IS OC-TRACE-ON
000680         OFF STATUS IS OC-TRACE-OFF.
000690
000700 DATA DIVISION.
000710 WORKING-STORAGE SECTION.
000720*
000730*    CONSTANTS, BR-O1 PRE-PROCESSING AND VALIDATION WORK AREA.
000740 77  WC-HEAT-DISCOUNT-THRESH         PIC S9(05) COMP VALUE 900.
000750 77  WC-HEAT-PERFECT-THRESH          PIC S9(05) COMP VALUE 1800.
000760 77  WC-VOLT-RC                      PIC S9(01) COMP.
000770
000780 01  WC-RECIPE-VOLTAGE               PIC S9(11)V9(08) COMP-3.
000790 01  WC-RECIPE-DURATION              PIC S9(13)V9(08) COMP-3.
000800 01  WC-DUR-DECREASE-PER-OC          PIC S9(03) COMP.
000810 01  WC-D-MULTIPLIER                 PIC S9(05)V9(08) COMP-3 VALUE 1.
000820
000830*    TIER WORK AREA AND ITS ALTERNATE (SPLIT) VIEW.
000840 01  WC-MACHINE-TIER                 PIC S9(05)V9(08).
000850 01  WC-MACHINE-TIER-R REDEFINES WC-MACHINE-TIER.
000860     05  WC-MACH-TIER-WHOLE          PIC S9(05).
000870     05  WC-MACH-TIER-FRACTION       PIC 9(08).
000880 01  WC-RECIPE-TIER                  PIC S9(05)V9(08).
000890 01  WC-RECIPE-TIER-R REDEFINES WC-RECIPE-TIER.
000900     05  WC-RCP-TIER-WHOLE           PIC S9(05).
000910     05  WC-RCP-TIER-FRACTION        PIC 9(08).
000920 01  WC-TIER-DIFF                    PIC S9(05)V9(08).
000930 01  WC-TIER-DIFF-R REDEFINES WC-TIER-DIFF.
000940     05  WC-TIER-DIFF-WHOLE          PIC S9(05).
000950     05  WC-TIER-DIFF-FRACTION       PIC 9(08).
000960
000970*    OVERCLOCK-COUNT/HEAT-OC-COUNT DERIVATION WORK AREA.
000980 77  WC-AMPERAGE-FOR-TIER            PIC S9(05) COMP.
000990 77  WC-HEAT-OC-COUNT                PIC S9(03) COMP.
001000 77  WC-OC-COUNT                     PIC S9(03) COMP.
001010 77  WC-CEIL-LOG-DUR                 PIC S9(05) COMP.
001020 77  WC-CEIL-MACH-TIER                PIC S9(05) COMP.
001030 77  WC-CEIL-RCP-TIER                 PIC S9(05) COMP.
001040
001050 01  WC-LASER-INPUT                  PIC S9(17) COMP-3.
001060 01  WC-LASER-PENALTY                PIC S9(03)V9(08) COMP-3.
001070 01  WC-LASER-RECIPE-V               PIC S9(17)V9(08) COMP-3.
001080
001090 01  WC-LOG2-FUNCTION                PIC X(01).
001100 01  WC-LOG2-ARGUMENT                PIC S9(13)V9(08) COMP-3.
001110 01  WC-LOG2-BASE                    PIC S9(13)V9(08) COMP-3.
001120 01  WC-LOG2-ANSWER                  PIC S9(07)V9(08) COMP-3.
001130
001140 01  WC-CEIL-WORK                    PIC S9(17)V9(08).
001150 01  WC-CEIL-WORK-R REDEFINES WC-CEIL-WORK.
001160     05  WC-CEIL-WHOLE               PIC S9(17).
001170     05  WC-CEIL-FRACTION            PIC 9(08).
001180
001190*    LINKAGE TO VOLTTIR (RECORD VALIDATION, BR-O1 USE OF BR-V3).
001200 01  WC-VT-FUNCTION                  PIC X(01) VALUE "V".
001210 01  WC-VT-TIER-NAME                 PIC X(04).
001220 01  WC-VT-TIER-NUMBER                PIC S9(03) COMP.
001230 01  WC-VT-VOLTAGE                   PIC S9(11) COMP.
001240 01  WC-VT-RETURN-CODE               PIC S9(01) COMP.
001250     88  WC-VT-OK                        VALUE 0.
001260     88  WC-VT-BAD                       VALUE 1.
001270
001280 LINKAGE SECTION.
001290 COPY RCPBLIB-RECIPE-REC.
001300 COPY RCPBLIB-RESLT-REC.
001310
001320 PROCEDURE DIVISION USING RCP-IN-RECORD RSL-OUT-RECORD.
001330
001340 0000-MAINLINE.
001350     PERFORM 1100-VALIDATE-INPUT
001360     IF RSL-STATUS-VALID-ERR
001370         GOBACK
001380     END-IF
001390     PERFORM 1300-MACHINE-TIER
001400     PERFORM 1400-RECIPE-TIER
001410     PERFORM 1500-CALC-H-AND-K
001420     PERFORM 1700-CALC-DURATION
001430     PERFORM 1900-FINAL-RESULT
001440     SET RSL-STATUS-OK TO TRUE
001450     GOBACK
001460     .
001470
001480 1100-VALIDATE-INPUT.
001490*    BR-O1 -- LASER OC AND AMPERAGE OC ARE MUTUALLY EXCLUSIVE; THE
001500*    THREE STEP DIVISORS MUST BE POSITIVE.  FLAG-PERFECT-OC FORCES
001510*    DUR-DECREASE-PER-OC TO 4 REGARDLESS OF THE INPUT VALUE.  A
001520*    VOLTAGE OUTSIDE VOLTTIR'S TIER RANGE (BR-V3) IS ALSO REJECTED
001530*    HERE, BEFORE ANY OVERCLOCK ARITHMETIC IS ATTEMPTED.
001540     MOVE RCP-REQ-ID TO RSL-REQ-ID
001550     MOVE RCP-DUR-DECREASE-PER-OC TO WC-DUR-DECREASE-PER-OC
001560     IF RCP-PERFECT-OC-YES
001570         MOVE 4 TO WC-DUR-DECREASE-PER-OC
001580     END-IF
001590     SET RSL-STATUS-VALID-ERR TO TRUE
001600     IF RCP-LASER-OC-YES AND RCP-AMP-OC-YES
001610         GO TO 1100-EXIT
001620     END-IF
001630     IF WC-DUR-DECREASE-PER-OC NOT > 0
001640         GO TO 1100-EXIT
001650     END-IF
001660     IF RCP-DUR-DECR-PER-HEAT-OC NOT > 0
001670         GO TO 1100-EXIT
001680     END-IF
001690     IF RCP-EUT-INCREASE-PER-OC NOT > 0
001700         GO TO 1100-EXIT
001710     END-IF
001720     MOVE "V" TO WC-VT-FUNCTION
001730     MOVE RCP-MACHINE-VOLTAGE TO WC-VT-VOLTAGE
001740     CALL "VOLTTIR" USING WC-VT-FUNCTION WC-VT-TIER-NAME
001750         WC-VT-TIER-NUMBER WC-VT-VOLTAGE WC-VT-RETURN-CODE
001760     IF WC-VT-BAD
001770         GO TO 1100-EXIT
001780     END-IF
001790     MOVE RCP-RECIPE-VOLTAGE TO WC-VT-VOLTAGE
001800     CALL "VOLTTIR" USING WC-VT-FUNCTION WC-VT-TIER-NAME
001810         WC-VT-TIER-NUMBER WC-VT-VOLTAGE WC-VT-RETURN-CODE
001820     IF WC-VT-BAD
001830         GO TO 1100-EXIT
001840     END-IF
001850     SET RSL-STATUS-OK TO TRUE
001860     .
001870 1100-EXIT.
001880     EXIT.
001890
001900 1200-POWER-TIER.
001910*    BR-O2 -- TIER(W) = 1 + MAX(0, LOG2(W)-5)/2.  LK-ARGUMENT/
001920*    LK-RESULT ARE SET BY THE CALLER BEFORE THIS PARAGRAPH RUNS;
001930*    THE RESULT IS LEFT IN WC-LOG2-ANSWER ON RETURN.
001940     MOVE "2" TO WC-LOG2-FUNCTION
001950     CALL "LOG2SVC" USING WC-LOG2-FUNCTION WC-LOG2-ARGUMENT
001960         WC-LOG2-BASE WC-LOG2-ANSWER
001970     COMPUTE WC-LOG2-ANSWER = WC-LOG2-ANSWER - 5
001980     IF WC-LOG2-ANSWER < 0
001990         MOVE ZERO TO WC-LOG2-ANSWER
002000     END-IF
002010     COMPUTE WC-LOG2-ANSWER = 1 + (WC-LOG2-ANSWER / 2)
002020     .
002030
002040 1300-MACHINE-TIER.
002050*    BR-O4 -- A = MACHINE-AMPERAGE IF AMPERAGE OC ENABLED, ELSE
002060*    MIN(MACHINE-AMPERAGE, PARALLEL).  MACHINE TIER = TIER(VOLTAGE*A).
002070     IF RCP-AMP-OC-YES
002080         MOVE RCP-MACHINE-AMPERAGE TO WC-AMPERAGE-FOR-TIER
002090     ELSE
002100         MOVE RCP-MACHINE-AMPERAGE TO WC-AMPERAGE-FOR-TIER
002110         IF RCP-PARALLEL < WC-AMPERAGE-FOR-TIER
002120             MOVE RCP-PARALLEL TO WC-AMPERAGE-FOR-TIER
002130         END-IF
002140     END-IF
002150     COMPUTE WC-LOG2-ARGUMENT =
002160         RCP-MACHINE-VOLTAGE * WC-AMPERAGE-FOR-TIER
002170     PERFORM 1200-POWER-TIER
002180     MOVE WC-LOG2-ANSWER TO WC-MACHINE-TIER
002190     .
002200
002210 1400-RECIPE-TIER.
002220*    BR-O3 HEAT DISCOUNT THEN BR-O4 RECIPE TIER.
002230     IF RCP-HEAT-DISC-YES
002240         COMPUTE WC-LOG2-ARGUMENT ROUNDED =
002250             (RCP-MACHINE-HEAT - RCP-RECIPE-HEAT) /
002260                 WC-HEAT-DISCOUNT-THRESH
002270         COMPUTE WC-D-MULTIPLIER =
002280             RCP-HEAT-DISCOUNT-MULTI ** WC-LOG2-ARGUMENT
002290     ELSE
002300         MOVE 1 TO WC-D-MULTIPLIER
002310     END-IF
002320     COMPUTE WC-LOG2-ARGUMENT =
002330         RCP-RECIPE-VOLTAGE * RCP-PARALLEL * RCP-EUT-DISCOUNT *
002340         WC-D-MULTIPLIER * RCP-RECIPE-AMPERAGE
002350     PERFORM 1200-POWER-TIER
002360     MOVE WC-LOG2-ANSWER TO WC-RECIPE-TIER
002370     .
002380
002390 1500-CALC-H-AND-K.
002400*    BR-O5 STEPS 1, 3-7.  DURATION STEP 1 FIRST (CEIL OF THE SPEED
002410*    BOOST PRODUCT); THEN H (HEAT-OC COUNT, STEP 3) AND K (ORDINARY
002420*    OC COUNT, STEPS 4-6); STEP 7 CLAMPS H TO K.
002430     COMPUTE WC-CEIL-WORK = RCP-RECIPE-DURATION * RCP-SPEED-BOOST
002440     MOVE WC-CEIL-WHOLE TO WC-RECIPE-DURATION
002450     IF WC-CEIL-FRACTION > 0
002460         ADD 1 TO WC-RECIPE-DURATION
002470     END-IF
002480     COMPUTE WC-TIER-DIFF = WC-MACHINE-TIER - WC-RECIPE-TIER
002490     MOVE WC-TIER-DIFF-WHOLE TO WC-CEIL-MACH-TIER
002500     IF WC-TIER-DIFF-FRACTION > 0 AND WC-TIER-DIFF NOT < 0
002510         ADD 1 TO WC-CEIL-MACH-TIER
002520     END-IF
002530     IF RCP-NO-OC-YES
002540         MOVE ZERO TO WC-OC-COUNT WC-HEAT-OC-COUNT
002550         GO TO 1500-EXIT
002560     END-IF
002570     IF RCP-HEAT-OC-YES
002580         COMPUTE WC-HEAT-OC-COUNT =
002590             (RCP-MACHINE-HEAT - RCP-RECIPE-HEAT) /
002600                 WC-HEAT-PERFECT-THRESH
002610         IF WC-TIER-DIFF-WHOLE < WC-HEAT-OC-COUNT
002620             MOVE WC-TIER-DIFF-WHOLE TO WC-HEAT-OC-COUNT
002630         END-IF
002640     ELSE
002650         MOVE -1 TO WC-HEAT-OC-COUNT
002660     END-IF
002670     MOVE WC-RECIPE-DURATION TO WC-LOG2-ARGUMENT
002680     MOVE WC-DUR-DECREASE-PER-OC TO WC-LOG2-BASE
002690     MOVE "B" TO WC-LOG2-FUNCTION
002700     CALL "LOG2SVC" USING WC-LOG2-FUNCTION WC-LOG2-ARGUMENT
002710         WC-LOG2-BASE WC-LOG2-ANSWER
002720     MOVE WC-LOG2-ANSWER TO WC-CEIL-WORK
002730     MOVE WC-CEIL-WHOLE TO WC-CEIL-LOG-DUR
002740     IF WC-CEIL-FRACTION > 0 AND WC-CEIL-WORK NOT < 0
002750         ADD 1 TO WC-CEIL-LOG-DUR
002760     END-IF
002770     MOVE WC-TIER-DIFF-WHOLE TO WC-OC-COUNT
002780     IF WC-CEIL-LOG-DUR < WC-OC-COUNT
002790         MOVE WC-CEIL-LOG-DUR TO WC-OC-COUNT
002800     END-IF
002810     IF RCP-AMP-OC-NO
002820         MOVE WC-MACHINE-TIER-WHOLE TO WC-CEIL-MACH-TIER
002830         IF WC-MACH-TIER-FRACTION > 0
002840             ADD 1 TO WC-CEIL-MACH-TIER
002850         END-IF
002860         MOVE WC-RECIPE-TIER-WHOLE TO WC-CEIL-RCP-TIER
002870         IF WC-RCP-TIER-FRACTION > 0
002880             ADD 1 TO WC-CEIL-RCP-TIER
002890         END-IF
002900         COMPUTE WC-CEIL-MACH-TIER = WC-CEIL-MACH-TIER - WC-CEIL-RCP-TIER
002910         IF WC-CEIL-MACH-TIER < WC-OC-COUNT
002920             MOVE WC-CEIL-MACH-TIER TO WC-OC-COUNT
002930         END-IF
002940     END-IF
002950     IF WC-OC-COUNT < 0
002960         MOVE ZERO TO WC-OC-COUNT
002970     END-IF
002980     IF RCP-MAX-OC-COUNT >= 0 AND WC-OC-COUNT > RCP-MAX-OC-COUNT
002990         MOVE RCP-MAX-OC-COUNT TO WC-OC-COUNT
003000     END-IF
003010*    STEP 7: H <= K; WHEN HEAT OC IS DISABLED THE REFERENCE BEHAVIOR
003020*    (SEE SPEC NOTE UNDER BR-O5 STEP 7) IS H = 0, NOT H = -1.
003030     IF RCP-HEAT-OC-NO
003040         MOVE ZERO TO WC-HEAT-OC-COUNT
003050     ELSE
003060         IF WC-HEAT-OC-COUNT > WC-OC-COUNT
003070             MOVE WC-OC-COUNT TO WC-HEAT-OC-COUNT
003080         END-IF
003090     END-IF
003100     .
003110 1500-EXIT.
003120     EXIT.
003130
003140 1700-CALC-DURATION.
003150*    BR-O5 STEPS 8-9, 11 (DURATION SIDE) AND BR-O6 (OC COUNT OUTPUT).
003160     IF RCP-NO-OC-YES
003170         MOVE RCP-RECIPE-VOLTAGE TO WC-RECIPE-VOLTAGE
003180         GO TO 1700-DUR-FLOOR
003190     END-IF
003200     COMPUTE WC-RECIPE-VOLTAGE =
003210         RCP-RECIPE-VOLTAGE * RCP-EUT-INCREASE-PER-OC ** WC-OC-COUNT
003220     COMPUTE WC-CEIL-WORK =
003230         WC-RECIPE-DURATION /
003240             (WC-DUR-DECREASE-PER-OC **
003250                 (WC-OC-COUNT - WC-HEAT-OC-COUNT))
003260     MOVE WC-CEIL-WHOLE TO WC-RECIPE-DURATION
003270     COMPUTE WC-CEIL-WORK =
003280         WC-RECIPE-DURATION /
003290             (RCP-DUR-DECR-PER-HEAT-OC ** WC-HEAT-OC-COUNT)
003300     MOVE WC-CEIL-WHOLE TO WC-RECIPE-DURATION
003310     IF RCP-ONE-TICK-YES
003320         COMPUTE WC-TIER-DIFF =
003330             WC-MACHINE-TIER - WC-RECIPE-TIER - WC-OC-COUNT
003340         COMPUTE WC-CEIL-WORK =
003350             WC-RECIPE-VOLTAGE /
003360                 (WC-DUR-DECREASE-PER-OC ** WC-TIER-DIFF-WHOLE)
003370         MOVE WC-CEIL-WHOLE TO WC-RECIPE-VOLTAGE
003380         IF WC-RECIPE-VOLTAGE < 1
003390             MOVE 1 TO WC-RECIPE-VOLTAGE
003400         END-IF
003410     END-IF
003420     IF RCP-LASER-OC-YES
003430         PERFORM 1800-LASER-OC-LOOP
003440     END-IF
003450 1700-DUR-FLOOR.
003460     IF WC-RECIPE-DURATION < 1
003470         MOVE 1 TO WC-RECIPE-DURATION
003480     END-IF
003490     .
003500
003510 1800-LASER-OC-LOOP.
003520*    BR-O8 -- WHILE MORE LASER-OC INPUT POWER IS AVAILABLE THAN THE
003530*    PENALIZED RECIPE VOLTAGE NEEDS, KEEP APPLYING ONE MORE STEP.
003540     COMPUTE WC-LASER-INPUT =
003550         RCP-MACHINE-VOLTAGE * RCP-MACHINE-AMPERAGE
003560     COMPUTE WC-LASER-PENALTY =
003570         RCP-EUT-INCREASE-PER-OC + RCP-LASER-OC-PENALTY
003580     MOVE WC-RECIPE-VOLTAGE TO WC-LASER-RECIPE-V
003590     PERFORM 1810-LASER-STEP THRU 1810-EXIT
003600         UNTIL WC-LASER-INPUT NOT > (WC-LASER-RECIPE-V * WC-LASER-PENALTY)
003610             OR (WC-LASER-RECIPE-V * WC-LASER-PENALTY) NOT > 0
003620             OR WC-RECIPE-DURATION NOT > 1
003630     MOVE WC-LASER-RECIPE-V TO WC-RECIPE-VOLTAGE
003640     .
003650 1810-LASER-STEP.
003660     DIVIDE WC-RECIPE-DURATION BY WC-DUR-DECREASE-PER-OC
003670         GIVING WC-RECIPE-DURATION
003680     COMPUTE WC-LASER-RECIPE-V = WC-LASER-RECIPE-V * WC-LASER-PENALTY
003690     ADD RCP-LASER-OC-PENALTY TO WC-LASER-PENALTY
003700     .
003710 1810-EXIT.
003720     EXIT.
003730
003740 1900-FINAL-RESULT.
003750*    BR-O9 -- FINAL EU/T = CEIL(RECIPE-VOLTAGE * EUT-DISCOUNT * D *
003760*    PARALLEL * RECIPE-AMPERAGE).  BR-O1/BR-O6/BR-O7 OUTPUTS ARE
003770*    MOVED TO THE RESULT RECORD HERE AS WELL.
003780     COMPUTE WC-CEIL-WORK ROUNDED =
003790         WC-RECIPE-VOLTAGE * RCP-EUT-DISCOUNT * WC-D-MULTIPLIER *
003800         RCP-PARALLEL * RCP-RECIPE-AMPERAGE
003810     MOVE WC-CEIL-WHOLE TO RSL-OUT-EUT
003820     IF WC-CEIL-FRACTION > 0 AND WC-CEIL-WORK NOT < 0
003830         ADD 1 TO RSL-OUT-EUT
003840     END-IF
003850     MOVE WC-RECIPE-DURATION TO RSL-OUT-DURATION
003860     MOVE WC-OC-COUNT TO RSL-OUT-OC-COUNT
003870     MOVE WC-HEAT-OC-COUNT TO RSL-OUT-HEAT-OC-COUNT
003880     MOVE 1 TO RSL-OUT-PARALLEL
003890     MOVE RCP-REQ-ID TO RSL-REQ-ID
003900     .
003910 END PROGRAM OVRCLC.
003920
003930 IDENTIFICATION DIVISION.
003940 PROGRAM-ID.     OVRDUR.
003950 AUTHOR.         R. TANAKA.
003960 INSTALLATION.   TANDEM COMPUTERS INC.
003970                 19333  VALLCO PARKWAY
003980                 CUPERTINO, CA 95014
003990
004000                 GAS & TRACE METALLURGY HOLDINGS
004010                 BATCH SYSTEMS GROUP.
004020 DATE-WRITTEN.   11/19/91.
004030 DATE-COMPILED.
004040 SECURITY.       UNCLASSIFIED.  INTERNAL USE ONLY.
004050*
004060* PURPOSE: DURATION-UNDER-ONE-TICK SERVICE (BR-O10).  RETURNS A REAL
004070*          DURATION VALUE, NEVER WRITTEN TO RESULTS-OUT DIRECTLY --
004080*          IT FEEDS PARCLC'S PARALLEL-COUNT MATH (BR-P3).
004090* TPR #: RQ-91-0447
004100* ASSOCIATED FILES: RCPBLIB-RECIPE-REC (COPYBOOK).
004110* LOCAL & GLOBAL PARAMETERS: SEE LINKAGE SECTION.
004120* EXECUTION THREADS: HISTORIC (NORMAL).
004130* COMPILATION INSTRUCTIONS: NONE.
004140* EXECUTION INSTRUCTIONS: CALLED BY PARCLC; NOT RUN STANDALONE.
004150* CLEANUP: NONE.
004160*
004170* MODIFIER                |   DATE   |  DESCRIPTION OF CHANGE
004180*-----------------------------------------------------------------------
004190* RTANAKA                 | 11/19/91 | ORIGINAL DURATION-UNDER-ONE-TICK
004200*                         |          | SERVICE, SPLIT OUT OF OVRCLC FOR
004210*                         |          | THE PARALLEL UNIT, RQ-91-0447.
004220* JFELDER                 | 04/05/99 | WIDENED WORK FIELDS, Y2K REVIEW.
004230* JFELDER                 | 03/09/01 | Y2K FOLLOW-UP: NO TWO-DIGIT
004240*                         |          | YEAR FIELDS FOUND; CLOSED
004250*                         |          | RQ-99-0112.
004260*-----------------------------------------------------------------------
004270 ENVIRONMENT DIVISION.
004280 CONFIGURATION SECTION.
004290 SOURCE-COMPUTER.   TANDEM NONSTOP.
004300 OBJECT-COMPUTER.   TANDEM NONSTOP.
004310 SPECIAL-NAMES.
004320     C01 IS TOP-OF-FORM
004330     UPSI-0 IS OD-TRACE-SWITCH
004340         ON STATUS IS OD-TRACE-ON
004350         OFF STATUS IS OD-TRACE-OFF.
004360
004370 DATA DIVISION.
004380 WORKING-STORAGE SECTION.
004390 77  WC-HEAT-PERFECT-THRESH          PIC S9(05) COMP VALUE 1800.
004400
004410 01  WC-MACHINE-TIER                 PIC S9(05)V9(08) COMP-3.
004420 01  WC-RECIPE-TIER                  PIC S9(05)V9(08) COMP-3.
004430 01  WC-TIER-DIFF                    PIC S9(05)V9(08).
004440 01  WC-TIER-DIFF-R REDEFINES WC-TIER-DIFF.
004450     05  WC-TIER-DIFF-WHOLE          PIC S9(05).
004460     05  WC-TIER-DIFF-FRACTION       PIC 9(08).
004470
004480 01  WC-N-TIERS                      PIC S9(05) COMP.
004490 01  WC-HH-TIERS                     PIC S9(05) COMP.
004500
004510 01  WC-LOG2-FUNCTION                PIC X(01) VALUE "2".
004520 01  WC-LOG2-ARGUMENT                PIC S9(13)V9(08) COMP-3.
004530 01  WC-LOG2-BASE                    PIC S9(13)V9(08) COMP-3 VALUE ZERO.
004540 01  WC-LOG2-ANSWER                  PIC S9(07)V9(08) COMP-3.
004550
004560 01  WC-DUR-NUMERATOR                PIC S9(17)V9(08) COMP-3.
004570 01  WC-DUR-NUM-TRACE REDEFINES WC-DUR-NUMERATOR PIC X(13).
004580 01  WC-DUR-DIVISOR                  PIC S9(13)V9(08) COMP-3.
004590 01  WC-DUR-DIV-TRACE REDEFINES WC-DUR-DIVISOR PIC X(11).
004600
004610 LINKAGE SECTION.
004620 COPY RCPBLIB-RECIPE-REC.
004630 01  LK-RESULT                       PIC S9(13)V9(08) COMP-3.
004640
004650 PROCEDURE DIVISION USING RCP-IN-RECORD LK-RESULT.
004660
004670 0000-MAINLINE.
004680     IF RCP-NO-OC-YES
004690         COMPUTE LK-RESULT =
004700             RCP-RECIPE-DURATION * RCP-SPEED-BOOST
004710         GOBACK
004720     END-IF
004730     PERFORM 1000-TIERS
004740     COMPUTE WC-TIER-DIFF = WC-MACHINE-TIER - WC-RECIPE-TIER
004750     MOVE WC-TIER-DIFF-WHOLE TO WC-N-TIERS
004760     IF RCP-MAX-OC-COUNT >= 0 AND WC-N-TIERS > RCP-MAX-OC-COUNT
004770         MOVE RCP-MAX-OC-COUNT TO WC-N-TIERS
004780     END-IF
004790     IF RCP-HEAT-OC-YES
004800         COMPUTE WC-HH-TIERS =
004810             (RCP-MACHINE-HEAT - RCP-RECIPE-HEAT) /
004820                 WC-HEAT-PERFECT-THRESH
004830         IF WC-HH-TIERS > WC-N-TIERS
004840             MOVE WC-N-TIERS TO WC-HH-TIERS
004850         END-IF
004860     ELSE
004870         MOVE ZERO TO WC-HH-TIERS
004880     END-IF
004890     COMPUTE WC-DUR-NUMERATOR =
004900         RCP-RECIPE-DURATION * RCP-SPEED-BOOST
004910     COMPUTE WC-DUR-DIVISOR =
004920         (RCP-DUR-DECREASE-PER-OC ** (WC-N-TIERS - WC-HH-TIERS)) *
004930         (RCP-DUR-DECR-PER-HEAT-OC ** WC-HH-TIERS)
004940     IF OD-TRACE-ON
004950         DISPLAY "OVRDUR NUM=" WC-DUR-NUM-TRACE
004960             " DIV=" WC-DUR-DIV-TRACE
004970     END-IF
004980     COMPUTE LK-RESULT = WC-DUR-NUMERATOR / WC-DUR-DIVISOR
004990     GOBACK
005000     .
005010
005020 1000-TIERS.
005030*    TIER(W) = 1 + MAX(0, LOG2(W)-5)/2, ONCE FOR THE MACHINE SIDE AND
005040*    ONCE FOR THE RECIPE SIDE, PER BR-O2/BR-O4.
005050     COMPUTE WC-LOG2-ARGUMENT =
005060         RCP-MACHINE-VOLTAGE * RCP-MACHINE-AMPERAGE
005070     PERFORM 1100-TIER-OF-ARGUMENT
005080     MOVE WC-LOG2-ANSWER TO WC-MACHINE-TIER
005090     COMPUTE WC-LOG2-ARGUMENT =
005100         RCP-RECIPE-VOLTAGE * RCP-PARALLEL * RCP-EUT-DISCOUNT *
005110         RCP-RECIPE-AMPERAGE
005120     PERFORM 1100-TIER-OF-ARGUMENT
005130     MOVE WC-LOG2-ANSWER TO WC-RECIPE-TIER
005140     .
005150
005160 1100-TIER-OF-ARGUMENT.
005170     CALL "LOG2SVC" USING WC-LOG2-FUNCTION WC-LOG2-ARGUMENT
005180         WC-LOG2-BASE WC-LOG2-ANSWER
005190     COMPUTE WC-LOG2-ANSWER = WC-LOG2-ANSWER - 5
005200     IF WC-LOG2-ANSWER < 0
005210         MOVE ZERO TO WC-LOG2-ANSWER
005220     END-IF
005230     COMPUTE WC-LOG2-ANSWER = 1 + (WC-LOG2-ANSWER / 2)
005240     .
005250 END PROGRAM OVRDUR.
005260
005270 IDENTIFICATION DIVISION.
005280 PROGRAM-ID.     OVREUT.
005290 AUTHOR.         R. TANAKA.
005300 INSTALLATION.   TANDEM COMPUTERS INC.
005310                 19333  VALLCO PARKWAY
005320                 CUPERTINO, CA 95014
005330
005340                 GAS & TRACE METALLURGY HOLDINGS
005350                 BATCH SYSTEMS GROUP.
005360 DATE-WRITTEN.   11/19/91.
005370 DATE-COMPILED.
005380 SECURITY.       UNCLASSIFIED.  INTERNAL USE ONLY.
005390*
005400* PURPOSE: EU/T-CONSUMPTION-UNDER-ONE-TICK SERVICE (BR-O11).  RETURNS
005410*          THE POWER DRAW A MACHINE WOULD CONSUME IF ITS PARALLEL
005420*          COUNT WERE RAISED ABOVE THE CALCULATOR PARALLEL LIMIT --
005430*          USED ONLY BY PARCLC'S BR-P6 FINAL CALCULATION.
005440* TPR #: RQ-91-0447
005450* ASSOCIATED FILES: RCPBLIB-RECIPE-REC (COPYBOOK).
005460* LOCAL & GLOBAL PARAMETERS: SEE LINKAGE SECTION.
005470* EXECUTION THREADS: HISTORIC (NORMAL).
005480* COMPILATION INSTRUCTIONS: NONE.
005490* EXECUTION INSTRUCTIONS: CALLED BY PARCLC; NOT RUN STANDALONE.
005500* CLEANUP: NONE.
005510*
005520* MODIFIER                |   DATE   |  DESCRIPTION OF CHANGE
005530*-----------------------------------------------------------------------
005540* RTANAKA                 | 11/19/91 | ORIGINAL EU/T-UNDER-ONE-TICK
005550*                         |          | SERVICE, SPLIT OUT OF OVRCLC FOR
005560*                         |          | THE PARALLEL UNIT, RQ-91-0447.
005570* JFELDER                 | 04/05/99 | WIDENED WORK FIELDS, Y2K REVIEW.
005580* JFELDER                 | 03/09/01 | Y2K FOLLOW-UP: NO TWO-DIGIT
005590*                         |          | YEAR FIELDS FOUND; CLOSED
005600*                         |          | RQ-99-0112.
005610*-----------------------------------------------------------------------
005620 ENVIRONMENT DIVISION.
005630 CONFIGURATION SECTION.
005640 SOURCE-COMPUTER.   TANDEM NONSTOP.
005650 OBJECT-COMPUTER.   TANDEM NONSTOP.
005660 SPECIAL-NAMES.
005670     C01 IS TOP-OF-FORM
005680     UPSI-0 IS OE-TRACE-SWITCH
005690         ON STATUS IS OE-TRACE-ON
005700         OFF STATUS IS OE-TRACE-OFF.
005710
005720 DATA DIVISION.
005730 WORKING-STORAGE SECTION.
005740 77  WC-HEAT-PERFECT-THRESH          PIC S9(05) COMP VALUE 1800.
005750
005760 01  WC-MACHINE-TIER                 PIC S9(05)V9(08) COMP-3.
005770 01  WC-RECIPE-TIER                  PIC S9(05)V9(08) COMP-3.
005780 01  WC-TIER-DIFF                    PIC S9(05)V9(08).
005790 01  WC-TIER-DIFF-R REDEFINES WC-TIER-DIFF.
005800     05  WC-TIER-DIFF-WHOLE          PIC S9(05).
005810     05  WC-TIER-DIFF-FRACTION       PIC 9(08).
005820 01  WC-T-TIERS                      PIC S9(05) COMP.
005830 01  WC-HEAT-OC-AMOUNT                PIC S9(05) COMP.
005840
005850 01  WC-RATIO                        PIC S9(05)V9(08) COMP-3.
005860 01  WC-RATIO-TRACE REDEFINES WC-RATIO PIC X(07).
005870 01  WC-PH                           PIC S9(05)V9(08) COMP-3.
005880 01  WC-PO                           PIC S9(05)V9(08) COMP-3.
005890 01  WC-D-MULTIPLIER                 PIC S9(05)V9(08) COMP-3 VALUE 1.
005900
005910 01  WC-LOG2-FUNCTION                PIC X(01).
005920 01  WC-LOG2-ARGUMENT                PIC S9(13)V9(08) COMP-3.
005930 01  WC-LOG2-BASE                    PIC S9(13)V9(08) COMP-3.
005940 01  WC-LOG2-ANSWER                  PIC S9(07)V9(08) COMP-3.
005950
005960 01  WC-CEIL-WORK                    PIC S9(17)V9(08).
005970 01  WC-CEIL-WORK-R REDEFINES WC-CEIL-WORK.
005980     05  WC-CEIL-WHOLE               PIC S9(17).
005990     05  WC-CEIL-FRACTION            PIC 9(08).
006000
006010 01  WC-HEAT-DISCOUNT-THRESH         PIC S9(05) COMP VALUE 900.
006020
006030 LINKAGE SECTION.
006040 COPY RCPBLIB-RECIPE-REC.
006050 01  LK-ORIG-MAX-PARALLEL            PIC S9(07) COMP.
006060 01  LK-CURRENT-PARALLEL             PIC S9(07) COMP.
006070 01  LK-RESULT                       PIC S9(13) COMP.
006080
006090 PROCEDURE DIVISION USING RCP-IN-RECORD LK-ORIG-MAX-PARALLEL
006100                          LK-CURRENT-PARALLEL LK-RESULT.
006110
006120 0000-MAINLINE.
006130     IF RCP-NO-OC-YES
006140         MOVE RCP-RECIPE-VOLTAGE TO LK-RESULT
006150         GOBACK
006160     END-IF
006170     IF RCP-HEAT-DISC-YES
006180         COMPUTE WC-LOG2-ARGUMENT ROUNDED =
006190             (RCP-MACHINE-HEAT - RCP-RECIPE-HEAT) /
006200                 WC-HEAT-DISCOUNT-THRESH
006210         COMPUTE WC-D-MULTIPLIER =
006220             RCP-HEAT-DISCOUNT-MULTI ** WC-LOG2-ARGUMENT
006230     ELSE
006240         MOVE 1 TO WC-D-MULTIPLIER
006250     END-IF
006260     COMPUTE WC-RATIO =
006270         LK-CURRENT-PARALLEL / LK-ORIG-MAX-PARALLEL
006280     IF OE-TRACE-ON
006290         DISPLAY "OVREUT PARALLEL RATIO=" WC-RATIO-TRACE
006300     END-IF
006310     PERFORM 1000-TIERS
006320     IF RCP-HEAT-OC-YES
006330         COMPUTE WC-HEAT-OC-AMOUNT =
006340             (RCP-MACHINE-HEAT - RCP-RECIPE-HEAT) /
006350                 WC-HEAT-PERFECT-THRESH
006360     ELSE
006370         MOVE ZERO TO WC-HEAT-OC-AMOUNT
006380     END-IF
006390     MOVE "B" TO WC-LOG2-FUNCTION
006400     MOVE WC-RATIO TO WC-LOG2-ARGUMENT
006410     MOVE RCP-DUR-DECR-PER-HEAT-OC TO WC-LOG2-BASE
006420     CALL "LOG2SVC" USING WC-LOG2-FUNCTION WC-LOG2-ARGUMENT
006430         WC-LOG2-BASE WC-LOG2-ANSWER
006440     MOVE WC-LOG2-ANSWER TO WC-PH
006450     IF WC-PH > WC-HEAT-OC-AMOUNT
006460         MOVE WC-HEAT-OC-AMOUNT TO WC-PH
006470     END-IF
006480     MOVE RCP-DUR-DECREASE-PER-OC TO WC-LOG2-BASE
006490     CALL "LOG2SVC" USING WC-LOG2-FUNCTION WC-LOG2-ARGUMENT
006500         WC-LOG2-BASE WC-LOG2-ANSWER
006510     COMPUTE WC-PO =
006520         WC-LOG2-ANSWER -
006530         (WC-PH * (RCP-DUR-DECR-PER-HEAT-OC - RCP-DUR-DECREASE-PER-OC))
006540     COMPUTE WC-TIER-DIFF = WC-MACHINE-TIER - WC-RECIPE-TIER
006550     MOVE WC-TIER-DIFF-WHOLE TO WC-T-TIERS
006560     IF RCP-RECIPE-VOLTAGE NOT > 8
006570         MOVE WC-MACHINE-TIER TO WC-CEIL-WORK
006580         MOVE WC-CEIL-WHOLE TO WC-T-TIERS
006590         IF WC-CEIL-FRACTION > 0
006600             ADD 1 TO WC-T-TIERS
006610         END-IF
006620         MOVE WC-RECIPE-TIER TO WC-CEIL-WORK
006630         IF WC-CEIL-FRACTION > 0
006640             SUBTRACT 1 FROM WC-T-TIERS GIVING WC-T-TIERS
006650         END-IF
006660         COMPUTE WC-T-TIERS = WC-T-TIERS - WC-CEIL-WHOLE
006670     END-IF
006680     IF RCP-MAX-OC-COUNT >= 0 AND WC-T-TIERS > RCP-MAX-OC-COUNT
006690         MOVE RCP-MAX-OC-COUNT TO WC-T-TIERS
006700     END-IF
006710     COMPUTE WC-CEIL-WORK ROUNDED =
006720         RCP-RECIPE-VOLTAGE * (RCP-EUT-INCREASE-PER-OC ** WC-T-TIERS) *
006730         LK-ORIG-MAX-PARALLEL * RCP-EUT-DISCOUNT * RCP-RECIPE-AMPERAGE *
006740         WC-D-MULTIPLIER
006750     MOVE WC-CEIL-WHOLE TO LK-RESULT
006760     IF WC-CEIL-FRACTION > 0 AND WC-CEIL-WORK NOT < 0
006770         ADD 1 TO LK-RESULT
006780     END-IF
006790     GOBACK
006800     .
006810
006820 1000-TIERS.
006830     MOVE "2" TO WC-LOG2-FUNCTION
006840     MOVE ZERO TO WC-LOG2-BASE
006850     COMPUTE WC-LOG2-ARGUMENT =
006860         RCP-MACHINE-VOLTAGE * RCP-MACHINE-AMPERAGE
006870     PERFORM 1100-TIER-OF-ARGUMENT
006880     MOVE WC-LOG2-ANSWER TO WC-MACHINE-TIER
006890     COMPUTE WC-LOG2-ARGUMENT =
006900         RCP-RECIPE-VOLTAGE * RCP-PARALLEL * RCP-EUT-DISCOUNT *
006910         RCP-RECIPE-AMPERAGE
006920     PERFORM 1100-TIER-OF-ARGUMENT
006930     MOVE WC-LOG2-ANSWER TO WC-RECIPE-TIER
006940     .
006950
006960 1100-TIER-OF-ARGUMENT.
006970     CALL "LOG2SVC" USING WC-LOG2-FUNCTION WC-LOG2-ARGUMENT
006980         WC-LOG2-BASE WC-LOG2-ANSWER
006990     COMPUTE WC-LOG2-ANSWER = WC-LOG2-ANSWER - 5
007000     IF WC-LOG2-ANSWER < 0
007010         MOVE ZERO TO WC-LOG2-ANSWER
007020     END-IF
007030     COMPUTE WC-LOG2-ANSWER = 1 + (WC-LOG2-ANSWER / 2)
007040     .
007050 END PROGRAM OVREUT.
007060
007070
